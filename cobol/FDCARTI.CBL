000100*----------------------------------------------------------------         
000200* FDCARTI.CBL                                                             
000300* FD / record layout for the shopping-cart line-item feed.                
000400* One CART-ITEM-REC per product line in a customer's cart.                
000500* Money and quantity are zoned DISPLAY per shop standard -- this          
000600* file is never packed, matching every other feed in the system.          
000700*----------------------------------------------------------------         
000800     FD  CART-ITEM-FILE                                                   
000900         LABEL RECORDS ARE STANDARD.                                      
001000     01  CART-ITEM-REC.                                                   
001100         05  CI-CART-USER-ID         PIC 9(9).                            
001200         05  CI-PRODUCT-ID           PIC 9(9).                            
001300         05  CI-PRODUCT-NAME         PIC X(100).                          
001400         05  CI-UNIT-PRICE           PIC S9(7)V99.                        
001500         05  CI-QUANTITY             PIC S9(5).                           
001600         05  CI-LINE-SUBTOTAL        PIC S9(9)V99.                        
001700         05  FILLER                  PIC X(05).                           
001800                                                                          
001900     01  CI-ALT-PRICE-VIEW REDEFINES CART-ITEM-REC.                       
002000         05  FILLER                  PIC X(18).                           
002100         05  FILLER                  PIC X(100).                          
002200         05  CI-UNIT-PRICE-WHOLE     PIC S9(7).                           
002300         05  CI-UNIT-PRICE-CENTS     PIC 99.                              
002400         05  FILLER                  PIC X(21).                           
002500                                                                          
