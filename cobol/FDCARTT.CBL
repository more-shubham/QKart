000100*----------------------------------------------------------------         
000200* FDCARTT.CBL                                                             
000300* FD / record layout for the cart-totals staging file -- one              
000400* CART-REC per customer, written by CART-PRICING once the                 
000500* running totals for that customer's cart are complete.                   
000600*----------------------------------------------------------------         
000700     FD  CART-TOTALS-FILE                                                 
000800         LABEL RECORDS ARE STANDARD.                                      
000900     01  CART-REC.                                                        
001000         05  CT-CART-USER-ID         PIC 9(9).                            
001100         05  CT-TOTAL-ITEMS          PIC 9(7).                            
001200         05  CT-TOTAL-AMOUNT         PIC S9(9)V99.                        
001300         05  FILLER                  PIC X(10).                           
001400                                                                          
001500     01  CT-ALT-AMOUNT-VIEW REDEFINES CART-REC.                           
001600         05  FILLER                  PIC X(16).                           
001700         05  CT-TOTAL-AMOUNT-WHOLE   PIC S9(9).                           
001800         05  CT-TOTAL-AMOUNT-CENTS   PIC 99.                              
001900         05  FILLER                  PIC X(10).                           
002000                                                                          
