000100*----------------------------------------------------------------         
000200* FDCPNMS.CBL                                                             
000300* FD / record layout for the coupon master (COUPON-REC).                  
000400* NOTE: CM-DISCOUNT-TYPE is carried PIC X(12), not X(10) -- the           
000500* value FIXED_AMOUNT is twelve characters and will not fit ten;           
000600* widened here so the discount-type compare is never truncated.           
000700*----------------------------------------------------------------         
000800     FD  COUPON-MASTER-FILE                                               
000900         LABEL RECORDS ARE STANDARD.                                      
001000     01  COUPON-REC.                                                      
001100         05  CM-COUPON-CODE          PIC X(20).                           
001200         05  CM-DESCRIPTION          PIC X(200).                          
001300         05  CM-DISCOUNT-TYPE        PIC X(12).                           
001400             88  CM-TYPE-PERCENTAGE     VALUE "PERCENTAGE".               
001500             88  CM-TYPE-FIXED-AMOUNT   VALUE "FIXED_AMOUNT".             
001600         05  CM-DISCOUNT-VALUE       PIC S9(7)V99.                        
001700         05  CM-MIN-ORDER-VALUE      PIC S9(7)V99.                        
001800         05  CM-MAX-DISCOUNT         PIC S9(7)V99.                        
001900         05  CM-USAGE-LIMIT          PIC 9(7).                            
002000         05  CM-USAGE-LIMIT-PER-USER PIC 9(5).                            
002100         05  CM-TIMES-USED           PIC 9(7).                            
002200         05  CM-VALID-FROM           PIC 9(8).                            
002300         05  CM-VALID-UNTIL          PIC 9(8).                            
002400         05  CM-ACTIVE               PIC X(1).                            
002500             88  CM-IS-ACTIVE           VALUE "Y".                        
002600             88  CM-IS-INACTIVE         VALUE "N".                        
002700         05  FILLER                  PIC X(05).                           
002800                                                                          
002900     01  CM-ALT-DATE-VIEW REDEFINES COUPON-REC.                           
003000         05  FILLER                  PIC X(278).                          
003100         05  CM-FROM-CCYY            PIC 9(4).                            
003200         05  CM-FROM-MM              PIC 9(2).                            
003300         05  CM-FROM-DD              PIC 9(2).                            
003400         05  CM-UNTIL-CCYY           PIC 9(4).                            
003500         05  CM-UNTIL-MM             PIC 9(2).                            
003600         05  CM-UNTIL-DD             PIC 9(2).                            
003700         05  FILLER                  PIC X(06).                           
003800                                                                          
