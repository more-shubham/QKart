000100*----------------------------------------------------------------         
000200* FDCPNRQ.CBL                                                             
000300* FD / record layout for the coupon-redemption request feed               
000400* (COUPON-REDEMPTION-REQUEST-REC).  One line per request, keyed           
000500* conceptually by CQ-ORDER-ID -- CQ-USER-ID rides along so a              
000600* future per-user usage count could be checked against it, and            
000700* CQ-COUPON-CODE is the code being redeemed against the order.            
000800*----------------------------------------------------------------         
000900     FD  COUPON-REDEMPTION-REQUEST-FILE                                   
001000         LABEL RECORDS ARE STANDARD.                                      
001100     01  COUPON-REDEMPTION-REQUEST-REC.                                   
001200         05  CQ-ORDER-ID             PIC 9(9).                            
001300         05  CQ-USER-ID              PIC 9(9).                            
001400         05  CQ-COUPON-CODE          PIC X(20).                           
001500         05  CQ-REQUEST-DATE         PIC 9(8).                            
001600         05  FILLER                  PIC X(14).                           
001700                                                                          
001800     01  CQ-ALT-DATE-VIEW REDEFINES COUPON-REDEMPTION-REQUEST-REC.        
001900         05  FILLER                  PIC X(38).                           
002000         05  CQ-REQUEST-CCYY         PIC 9(4).                            
002100         05  CQ-REQUEST-MM           PIC 9(2).                            
002200         05  CQ-REQUEST-DD           PIC 9(2).                            
002300         05  FILLER                  PIC X(14).                           
002400                                                                          
