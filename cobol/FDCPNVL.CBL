000100*----------------------------------------------------------------         
000200* FDCPNVL.CBL                                                             
000300* FD / record layout for the coupon-validation register.                  
000400* Carries CV-ORDER-ID and CV-COUPON-CODE ahead of the four                
000500* result fields, so a reader can tell which order/coupon pair a           
000600* given accept or reject line belongs to.                                 
000700*----------------------------------------------------------------         
000800     FD  COUPON-VALIDATION-FILE                                           
000900         LABEL RECORDS ARE STANDARD.                                      
001000     01  COUPON-VALIDATION-REC.                                           
001100         05  CV-ORDER-ID             PIC 9(9).                            
001200         05  CV-COUPON-CODE          PIC X(20).                           
001300         05  CVR-VALID               PIC X(1).                            
001400             88  CVR-IS-VALID           VALUE "Y".                        
001500             88  CVR-IS-REJECTED        VALUE "N".                        
001600         05  CVR-MESSAGE             PIC X(80).                           
001700         05  CVR-DISCOUNT-AMOUNT     PIC S9(9)V99.                        
001800         05  CVR-FINAL-AMOUNT        PIC S9(9)V99.                        
001900         05  FILLER                  PIC X(03).                           
002000                                                                          
