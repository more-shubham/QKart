000100*----------------------------------------------------------------         
000200* FDLOYAL.CBL                                                             
000300* FD / record layout for the loyalty account master                       
000400* (LOYALTY-ACCOUNT-REC).  Auto-vivified by LOYALTY-POST with a            
000500* zero balance and a BRONZE tier the first time a user id is              
000600* seen -- see FIND-OR-VIVIFY-LOYALTY-ACCOUNT.                             
000700*----------------------------------------------------------------         
000800     FD  LOYALTY-ACCOUNT-FILE                                             
000900         LABEL RECORDS ARE STANDARD.                                      
001000     01  LOYALTY-ACCOUNT-REC.                                             
001100         05  LA-USER-ID              PIC 9(9).                            
001200         05  LA-POINTS-BALANCE       PIC S9(9).                           
001300         05  LA-LIFETIME-POINTS      PIC S9(9).                           
001400         05  LA-TIER                 PIC X(8).                            
001500             88  LA-TIER-BRONZE         VALUE "BRONZE".                   
001600             88  LA-TIER-SILVER         VALUE "SILVER".                   
001700             88  LA-TIER-GOLD           VALUE "GOLD".                     
001800             88  LA-TIER-PLATINUM       VALUE "PLATINUM".                 
001900         05  LA-BIRTHDAY             PIC 9(8).                            
002000         05  LA-BIRTHDAY-BONUS-YEAR  PIC 9(4).                            
002100         05  FILLER                  PIC X(15).                           
002200                                                                          
002300     01  LA-ALT-BIRTHDAY-VIEW REDEFINES LOYALTY-ACCOUNT-REC.              
002400         05  FILLER                  PIC X(35).                           
002500         05  LA-BIRTHDAY-CCYY        PIC 9(4).                            
002600         05  LA-BIRTHDAY-MM          PIC 9(2).                            
002700         05  LA-BIRTHDAY-DD          PIC 9(2).                            
002800         05  FILLER                  PIC X(19).                           
002900                                                                          
