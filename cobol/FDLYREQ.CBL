000100*----------------------------------------------------------------         
000200* FDLYREQ.CBL                                                             
000300* FD / record layout for the loyalty request transaction file             
000400* (LOYALTY-REQUEST-REC).  THIS FILE HAS NO COUNTERPART ON THE             
000500* NIGHTLY MASTER SUITE -- ADDED SO REDEEM AND BONUS HAVE SOMETHING        
000600* TO DRIVE OFF OF IN BATCH, THE SAME WAY A JCL RUN GETS ITS WORK          
000700* FROM A TRANSACTION EXTRACT RATHER THAN A TERMINAL OPERATOR.             
000800*----------------------------------------------------------------         
000900     FD  LOYALTY-REQUEST-FILE                                             
001000         LABEL RECORDS ARE STANDARD.                                      
001100     01  LOYALTY-REQUEST-REC.                                             
001200         05  LR-USER-ID              PIC 9(9).                            
001300         05  LR-REQUEST-TYPE         PIC X(8).                            
001400             88  LR-IS-REDEEM           VALUE "REDEEM".                   
001500             88  LR-IS-BONUS            VALUE "BONUS".                    
001600         05  LR-REDEEM-POINTS        PIC S9(7).                           
001700         05  LR-TODAY-DATE           PIC 9(8).                            
001800         05  FILLER                  PIC X(30).                           
001900                                                                          
002000     01  LR-ALT-TODAY-VIEW REDEFINES LOYALTY-REQUEST-REC.                 
002100         05  FILLER                  PIC X(24).                           
002200         05  LR-TODAY-CCYY           PIC 9(4).                            
002300         05  LR-TODAY-MM             PIC 9(2).                            
002400         05  LR-TODAY-DD             PIC 9(2).                            
002500         05  FILLER                  PIC X(30).                           
002600                                                                          
