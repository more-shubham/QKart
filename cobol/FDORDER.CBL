000100*----------------------------------------------------------------         
000200* FDORDER.CBL                                                             
000300* FD / record layout for the order register (ORDER-REC).                  
000400* Written once by ORDER-CHECKOUT with the coupon slot empty and           
000500* the discount at zero; COUPON-VALIDATE rewrites the coupon and           
000600* discount fields in place when a coupon is applied.                      
000700*----------------------------------------------------------------         
000800     FD  ORDER-FILE                                                       
000900         LABEL RECORDS ARE STANDARD.                                      
001000     01  ORDER-REC.                                                       
001100         05  OR-ORDER-ID             PIC 9(9).                            
001200         05  OR-USER-ID              PIC 9(9).                            
001300         05  OR-SUBTOTAL             PIC S9(9)V99.                        
001400         05  OR-COUPON-CODE          PIC X(20).                           
001500         05  OR-DISCOUNT-AMT         PIC S9(9)V99.                        
001600         05  OR-TOTAL-AMOUNT         PIC S9(9)V99.                        
001700         05  OR-STATUS               PIC X(20).                           
001800             88  OR-STATUS-PENDING      VALUE "PENDING".                  
001900             88  OR-STATUS-CONFIRMED    VALUE "CONFIRMED".                
002000             88  OR-STATUS-PROCESSING   VALUE "PROCESSING".               
002100             88  OR-STATUS-SHIPPED      VALUE "SHIPPED".                  
002200             88  OR-STATUS-OFD          VALUE "OUT_FOR_DELIVERY".         
002300             88  OR-STATUS-DELIVERED    VALUE "DELIVERED".                
002400             88  OR-STATUS-CANCELLED    VALUE "CANCELLED".                
002500         05  OR-COUPON-APPLIED-SW    PIC X.                               
002600             88  OR-COUPON-WAS-APPLIED  VALUE "Y".                        
002700             88  OR-COUPON-NOT-APPLIED  VALUE "N".                        
002800         05  OR-EARN-POSTED-SW       PIC X.                               
002900             88  OR-EARN-ALREADY-POSTED VALUE "Y".                        
003000             88  OR-EARN-NOT-YET-POSTED VALUE "N".                        
003100         05  FILLER                  PIC X(06).                           
003200                                                                          
003300     01  OR-ALT-AMOUNT-VIEW REDEFINES ORDER-REC.                          
003400         05  FILLER                  PIC X(18).                           
003500         05  OR-SUBTOTAL-WHOLE       PIC S9(9).                           
003600         05  OR-SUBTOTAL-CENTS       PIC 99.                              
003700         05  FILLER                  PIC X(31).                           
003800         05  OR-TOTAL-WHOLE          PIC S9(9).                           
003900         05  OR-TOTAL-CENTS          PIC 99.                              
004000         05  FILLER                  PIC X(28).                           
004100                                                                          
