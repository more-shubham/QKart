000100*----------------------------------------------------------------         
000200* FDPTRAN.CBL                                                             
000300* FD / record layout for the points-transaction history                   
000400* (POINTS-TRANSACTION-REC).  Never rewritten once written --              
000500* LOYALTY-POST opens this EXTEND and appends.                             
000600*----------------------------------------------------------------         
000700     FD  POINTS-TRANSACTION-FILE                                          
000800         LABEL RECORDS ARE STANDARD.                                      
000900     01  POINTS-TRANSACTION-REC.                                          
001000         05  PT-ACCOUNT-USER-ID      PIC 9(9).                            
001100         05  PT-TYPE                 PIC X(10).                           
001200             88  PT-TYPE-EARNED         VALUE "EARNED".                   
001300             88  PT-TYPE-REDEEMED       VALUE "REDEEMED".                 
001400             88  PT-TYPE-BONUS          VALUE "BONUS".                    
001500             88  PT-TYPE-EXPIRED        VALUE "EXPIRED".                  
001600             88  PT-TYPE-ADJUSTMENT     VALUE "ADJUSTMENT".               
001700         05  PT-POINTS               PIC S9(7).                           
001800         05  PT-DESCRIPTION          PIC X(60).                           
001900         05  PT-ORDER-ID             PIC 9(9).                            
002000         05  PT-MULTIPLIER-APPLIED   PIC S9V99.                           
002100         05  PT-BALANCE-AFTER        PIC S9(9).                           
002200         05  FILLER                  PIC X(02).                           
002300                                                                          
