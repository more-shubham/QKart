000100*----------------------------------------------------------------         
000200* PL-LOOK-FOR-COUPON-RECORD.CBL                                           
000300* Scans COUPON-MASTER-FILE from the top looking for a code match          
000400* on WK-LOOKUP-CODE.  COUPON-MASTER is carried line-sequential in         
000500* this shop (no indexed access under this compiler), so a scan            
000600* takes the place of a keyed READ the way it always has here.             
000700* Opened I-O so POST-COUPON-USAGE can REWRITE the just-read               
000800* record in place once the discount is applied.                           
000900*----------------------------------------------------------------         
001000 LOOK-FOR-COUPON-RECORD.                                                  
001100                                                                          
001200     MOVE "N" TO WS-COUPON-FOUND-SW.                                      
001300     CLOSE COUPON-MASTER-FILE.                                            
001400     OPEN I-O COUPON-MASTER-FILE.                                         
001500                                                                          
001600     PERFORM SCAN-ONE-COUPON-RECORD                                       
001700         UNTIL WS-COUPON-FOUND-SW = "Y"                                   
001800            OR WS-CPNMS-STATUS = "10".                                    
001900                                                                          
002000     IF WS-CPNMS-STATUS = "10" AND WS-COUPON-FOUND-SW NOT = "Y"           
002100         MOVE "N" TO WS-COUPON-FOUND-SW.                                  
002200                                                                          
002300 LOOK-FOR-COUPON-RECORD-EXIT.                                             
002400     EXIT.                                                                
002500                                                                          
002600 SCAN-ONE-COUPON-RECORD.                                                  
002700                                                                          
002800     READ COUPON-MASTER-FILE                                              
002900         AT END                                                           
003000             MOVE "10" TO WS-CPNMS-STATUS                                 
003100             GO TO SCAN-ONE-COUPON-RECORD-EXIT.                           
003200                                                                          
003300     IF CM-COUPON-CODE = WK-LOOKUP-CODE                                   
003400         MOVE "Y" TO WS-COUPON-FOUND-SW.                                  
003500                                                                          
003600 SCAN-ONE-COUPON-RECORD-EXIT.                                             
003700     EXIT.                                                                
003800                                                                          
