000100*----------------------------------------------------------------         
000200* PL-LOOK-FOR-LOYALTY-RECORD.CBL                                          
000300* Scans LOYALTY-ACCOUNT-FILE from the top looking for a user-id           
000400* match on WK-LOOKUP-USER-ID.  Same house scan idiom as the old           
000500* vendor and coupon lookups -- this file is line-sequential too.          
000600* Opened I-O so the posting paragraphs can REWRITE the balance            
000700* and tier in place once a request is applied.                            
000800*----------------------------------------------------------------         
000900 LOOK-FOR-LOYALTY-RECORD.                                                 
001000                                                                          
001100     MOVE "N" TO WS-LOYALTY-FOUND-SW.                                     
001200     CLOSE LOYALTY-ACCOUNT-FILE.                                          
001300     OPEN I-O LOYALTY-ACCOUNT-FILE.                                       
001400                                                                          
001500     PERFORM SCAN-ONE-LOYALTY-RECORD                                      
001600         UNTIL WS-LOYALTY-FOUND-SW = "Y"                                  
001700            OR WS-LOYAL-STATUS = "10".                                    
001800                                                                          
001900     IF WS-LOYAL-STATUS = "10" AND WS-LOYALTY-FOUND-SW NOT = "Y"          
002000         MOVE "N" TO WS-LOYALTY-FOUND-SW.                                 
002100                                                                          
002200 LOOK-FOR-LOYALTY-RECORD-EXIT.                                            
002300     EXIT.                                                                
002400                                                                          
002500 SCAN-ONE-LOYALTY-RECORD.                                                 
002600                                                                          
002700     READ LOYALTY-ACCOUNT-FILE                                            
002800         AT END                                                           
002900             MOVE "10" TO WS-LOYAL-STATUS                                 
003000             GO TO SCAN-ONE-LOYALTY-RECORD-EXIT.                          
003100                                                                          
003200     IF LA-USER-ID = WK-LOOKUP-USER-ID                                    
003300         MOVE "Y" TO WS-LOYALTY-FOUND-SW.                                 
003400                                                                          
003500 SCAN-ONE-LOYALTY-RECORD-EXIT.                                            
003600     EXIT.                                                                
003700                                                                          
