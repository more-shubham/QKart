000100*----------------------------------------------------------------         
000200* PL-LOOK-FOR-ORDER-RECORD.CBL                                            
000300* Scans ORDER-FILE from the top looking for an order-id match on          
000400* WK-LOOKUP-ORDER-ID.  ORDER-FILE is line-sequential like every           
000500* other master in this suite, so a scan stands in for a keyed             
000600* READ the same way it does for the coupon and loyalty lookups.           
000700* Opened I-O so RUN-COUPON-REJECT-CHAIN can REWRITE the order             
000800* in place once a coupon is applied or rejected.                          
000900*----------------------------------------------------------------         
001000 LOOK-FOR-ORDER-RECORD.                                                   
001100                                                                          
001200     MOVE "N" TO WS-ORDER-FOUND-SW.                                       
001300     CLOSE ORDER-FILE.                                                    
001400     OPEN I-O ORDER-FILE.                                                 
001500                                                                          
001600     PERFORM SCAN-ONE-ORDER-RECORD                                        
001700         UNTIL WS-ORDER-FOUND-SW = "Y"                                    
001800            OR WS-ORDER-STATUS = "10".                                    
001900                                                                          
002000     IF WS-ORDER-STATUS = "10" AND WS-ORDER-FOUND-SW NOT = "Y"            
002100         MOVE "N" TO WS-ORDER-FOUND-SW.                                   
002200                                                                          
002300 LOOK-FOR-ORDER-RECORD-EXIT.                                              
002400     EXIT.                                                                
002500                                                                          
002600 SCAN-ONE-ORDER-RECORD.                                                   
002700                                                                          
002800     READ ORDER-FILE                                                      
002900         AT END                                                           
003000             MOVE "10" TO WS-ORDER-STATUS                                 
003100             GO TO SCAN-ONE-ORDER-RECORD-EXIT.                            
003200                                                                          
003300     IF OR-ORDER-ID = WK-LOOKUP-ORDER-ID                                  
003400         MOVE "Y" TO WS-ORDER-FOUND-SW.                                   
003500                                                                          
003600 SCAN-ONE-ORDER-RECORD-EXIT.                                              
003700     EXIT.                                                                
003800                                                                          
