000100*----------------------------------------------------------------         
000200* PLDATE.CBL                                                              
000300* Date-compare paragraphs shared by COUPON-VALIDATE and                   
000400* LOYALTY-POST.  WK-TODAY-DATE is expected to already be moved            
000500* in by the calling program (this shop's batch jobs take                  
000600* today's date from the run parameters, not from an ACCEPT of             
000700* the system clock).                                                      
000800*----------------------------------------------------------------         
000900 CHECK-COUPON-VALID-FROM.                                                 
001000                                                                          
001100     IF WK-TODAY-DATE < CM-VALID-FROM                                     
001200         SET CVR-IS-REJECTED TO TRUE                                      
001300         MOVE "COUPON IS NOT YET VALID" TO CVR-MESSAGE.                   
001400                                                                          
001500 CHECK-COUPON-VALID-FROM-EXIT.                                            
001600     EXIT.                                                                
001700                                                                          
001800 CHECK-COUPON-VALID-UNTIL.                                                
001900                                                                          
002000     IF WK-TODAY-DATE > CM-VALID-UNTIL                                    
002100         SET CVR-IS-REJECTED TO TRUE                                      
002200         MOVE "COUPON HAS EXPIRED" TO CVR-MESSAGE.                        
002300                                                                          
002400 CHECK-COUPON-VALID-UNTIL-EXIT.                                           
002500     EXIT.                                                                
002600                                                                          
002700 CHECK-BIRTHDAY-ELIGIBLE.                                                 
002800                                                                          
002900     SET WK-DATE-IN-WINDOW TO TRUE.                                       
003000                                                                          
003100     IF LA-BIRTHDAY = ZEROES                                              
003200         SET WK-DATE-OUT-OF-WINDOW TO TRUE                                
003300         MOVE "BIRTHDAY NOT SET FOR ACCOUNT"                              
003400             TO WK-BONUS-REJECT-MSG                                       
003500     ELSE                                                                 
003600         IF LA-BIRTHDAY-MM NOT = WK-TODAY-MM                              
003700            OR LA-BIRTHDAY-DD NOT = WK-TODAY-DD                           
003800             SET WK-DATE-OUT-OF-WINDOW TO TRUE                            
003900             MOVE "TODAY IS NOT THE ACCOUNT BIRTHDAY"                     
004000                 TO WK-BONUS-REJECT-MSG                                   
004100         ELSE                                                             
004200             IF LA-BIRTHDAY-BONUS-YEAR = WK-TODAY-CCYY                    
004300                 SET WK-DATE-OUT-OF-WINDOW TO TRUE                        
004400                 MOVE "BONUS ALREADY CLAIMED THIS YEAR"                   
004500                     TO WK-BONUS-REJECT-MSG.                              
004600                                                                          
004700 CHECK-BIRTHDAY-ELIGIBLE-EXIT.                                            
004800     EXIT.                                                                
004900                                                                          
