000100*----------------------------------------------------------------         
000200* SLCARTI.CBL                                                             
000300* FILE-CONTROL SELECT for the shopping-cart line-item feed.               
000400* Fixed 140-byte line-sequential records, one per cart line,              
000500* grouped (assumed pre-sorted upstream) by CI-CART-USER-ID so             
000600* CART-PRICING can control-break on the customer.                         
000700*----------------------------------------------------------------         
000800     SELECT CART-ITEM-FILE                                                
000900         ASSIGN TO "CARTITEM"                                             
001000         ORGANIZATION IS LINE SEQUENTIAL                                  
001100         FILE STATUS IS WS-CARTI-STATUS.                                  
001200                                                                          
