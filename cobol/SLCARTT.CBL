000100*----------------------------------------------------------------         
000200* SLCARTT.CBL                                                             
000300* FILE-CONTROL SELECT for the cart-totals staging file.  This             
000400* is the persisted CART-REC that CART-PRICING hands off to                
000500* ORDER-CHECKOUT -- the shop's usual way of passing a computed            
000600* header between two runs of a batch chain (see the WORK-FILE             
000700* staging idiom used for reporting elsewhere in this system).             
000800*----------------------------------------------------------------         
000900     SELECT CART-TOTALS-FILE                                              
001000         ASSIGN TO "CARTTOTL"                                             
001100         ORGANIZATION IS LINE SEQUENTIAL                                  
001200         FILE STATUS IS WS-CARTT-STATUS.                                  
001300                                                                          
