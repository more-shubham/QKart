000100*----------------------------------------------------------------         
000200* SLCPNMS.CBL                                                             
000300* FILE-CONTROL SELECT for the coupon master.  Conceptually keyed          
000400* by COUPON-CODE; carried here as a sequential file scanned               
000500* end-to-end for a matching code, the same way this                       
000600* shop's vendor lookup scans VENDOR-FILE for a vendor number              
000700* instead of a true indexed READ.                                         
000800*----------------------------------------------------------------         
000900     SELECT COUPON-MASTER-FILE                                            
001000         ASSIGN TO "COUPONMS"                                             
001100         ORGANIZATION IS LINE SEQUENTIAL                                  
001200         FILE STATUS IS WS-CPNMS-STATUS.                                  
001300                                                                          
