000100*----------------------------------------------------------------         
000200* SLCPNRQ.CBL                                                             
000300* FILE-CONTROL SELECT for the coupon-redemption request feed.             
000400* THIS FEED HAS NO COUNTERPART ON THE NIGHTLY MASTER SUITE --             
000500* ADDED SO COUPON-VALIDATE HAS SOMETHING TO DRIVE OFF OF IN               
000600* BATCH, THE SAME WAY LOYALTY-POST'S REDEEM AND BONUS RUNS ARE            
000700* DRIVEN OFF LOYALTY-REQUEST-FILE RATHER THAN OFF THE ORDER               
000800* REGISTER ITSELF.                                                        
000900*----------------------------------------------------------------         
001000     SELECT COUPON-REDEMPTION-REQUEST-FILE                                
001100         ASSIGN TO "CPNREQIN"                                             
001200         ORGANIZATION IS LINE SEQUENTIAL                                  
001300         FILE STATUS IS WS-CPNREQ-STATUS.                                 
001400                                                                          
