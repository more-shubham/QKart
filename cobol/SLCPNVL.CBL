000100*----------------------------------------------------------------         
000200* SLCPNVL.CBL                                                             
000300* FILE-CONTROL SELECT for the coupon-validation register --               
000400* one output line per coupon-redemption request processed.                
000500*----------------------------------------------------------------         
000600     SELECT COUPON-VALIDATION-FILE                                        
000700         ASSIGN TO "CPNVLOUT"                                             
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS IS WS-CPNVAL-STATUS.                                 
001000                                                                          
