000100*----------------------------------------------------------------         
000200* SLLOYAL.CBL                                                             
000300* FILE-CONTROL SELECT for the loyalty account master.                     
000400* Conceptually keyed by LA-USER-ID; scanned sequentially the              
000500* same way the coupon master and this shop's old vendor master            
000600* are.                                                                    
000700*----------------------------------------------------------------         
000800     SELECT LOYALTY-ACCOUNT-FILE                                          
000900         ASSIGN TO "LOYALMST"                                             
001000         ORGANIZATION IS LINE SEQUENTIAL                                  
001100         FILE STATUS IS WS-LOYAL-STATUS.                                  
001200                                                                          
