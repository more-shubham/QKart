000100*----------------------------------------------------------------         
000200* SLLYREQ.CBL                                                             
000300* FILE-CONTROL SELECT for the loyalty request transaction file.           
000400* Drives LOYALTY-POST's REDEEM and BONUS runs -- one request per          
000500* line, keyed conceptually by LR-USER-ID + LR-REQUEST-TYPE.               
000600*----------------------------------------------------------------         
000700     SELECT LOYALTY-REQUEST-FILE                                          
000800         ASSIGN TO "LOYALREQ"                                             
000900         ORGANIZATION IS LINE SEQUENTIAL                                  
001000         FILE STATUS IS WS-LYREQ-STATUS.                                  
001100                                                                          
