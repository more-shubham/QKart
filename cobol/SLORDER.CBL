000100*----------------------------------------------------------------         
000200* SLORDER.CBL                                                             
000300* FILE-CONTROL SELECT for the order register.  ORDER-CHECKOUT             
000400* writes it, COUPON-VALIDATE and LOYALTY-POST re-open it I-O to           
000500* post the discount and drive the earn posting off CONFIRMED              
000600* orders -- three passes over one file, the way this shop chains          
000700* a voucher through entry, selection and payment.                         
000800*----------------------------------------------------------------         
000900     SELECT ORDER-FILE                                                    
001000         ASSIGN TO "ORDEROUT"                                             
001100         ORGANIZATION IS LINE SEQUENTIAL                                  
001200         FILE STATUS IS WS-ORDER-STATUS.                                  
001300                                                                          
