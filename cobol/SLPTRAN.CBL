000100*----------------------------------------------------------------         
000200* SLPTRAN.CBL                                                             
000300* FILE-CONTROL SELECT for the points-transaction history --               
000400* append-only, one line written per points posting.                       
000500*----------------------------------------------------------------         
000600     SELECT POINTS-TRANSACTION-FILE                                       
000700         ASSIGN TO "PTRANOUT"                                             
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS IS WS-PTRAN-STATUS.                                  
001000                                                                          
