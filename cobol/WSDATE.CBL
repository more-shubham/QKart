000100*----------------------------------------------------------------         
000200* WSDATE.CBL                                                              
000300* Working storage used by PLDATE.CBL and by the coupon-window /           
000400* birthday date compares.  Same CCYY/MM/DD REDEFINES breakout             
000500* this shop has always used for date fields.                              
000600*----------------------------------------------------------------         
000700     01  WK-TODAY-DATE               PIC 9(8).                            
000800     01  WK-TODAY-ALT-VIEW REDEFINES WK-TODAY-DATE.                       
000900         05  WK-TODAY-CCYY               PIC 9(4).                        
001000         05  WK-TODAY-MM                 PIC 9(2).                        
001100         05  WK-TODAY-DD                 PIC 9(2).                        
001200                                                                          
001300     01  WK-DATE-COMPARE-RESULT-SW   PIC X.                               
001400         88  WK-DATE-IN-WINDOW           VALUE "Y".                       
001500         88  WK-DATE-OUT-OF-WINDOW       VALUE "N".                       
001600                                                                          
