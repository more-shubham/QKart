000100*----------------------------------------------------------------         
000200* WSSWTCH.CBL                                                             
000300* House-keeping switches, file-status fields and scan keys                
000400* shared by the four posting programs and the two PL-LOOK-FOR-*           
000500* scan paragraphs.  Grouped in one copybook the way this shop             
000600* keeps its odds-and-ends control fields together.                        
000700*----------------------------------------------------------------         
000800     01  WS-CARTI-STATUS             PIC XX       VALUE "00".             
000900     01  WS-CARTT-STATUS             PIC XX       VALUE "00".             
001000     01  WS-ORDER-STATUS             PIC XX       VALUE "00".             
001100     01  WS-CPNMS-STATUS             PIC XX       VALUE "00".             
001200     01  WS-CPNVAL-STATUS            PIC XX       VALUE "00".             
001300     01  WS-LOYAL-STATUS             PIC XX       VALUE "00".             
001400     01  WS-LYREQ-STATUS             PIC XX       VALUE "00".             
001500     01  WS-PTRAN-STATUS             PIC XX       VALUE "00".             
001510     01  WS-CPNREQ-STATUS            PIC XX       VALUE "00".             
001600                                                                          
001700     01  WS-COUPON-FOUND-SW          PIC X        VALUE "N".              
001800         88  COUPON-RECORD-FOUND        VALUE "Y".                        
001900         88  COUPON-RECORD-NOT-FOUND    VALUE "N".                        
002000                                                                          
002100     01  WS-LOYALTY-FOUND-SW         PIC X        VALUE "N".              
002200         88  LOYALTY-RECORD-FOUND       VALUE "Y".                        
002300         88  LOYALTY-RECORD-NOT-FOUND   VALUE "N".                        
002310                                                                          
002320*    ADDED SO COUPON-VALIDATE CAN LOOK UP THE ORDER A REDEMPTION          
002330*    REQUEST NAMES, THE SAME SCAN-AND-FLAG WAY THE OTHER TWO              
002340*    LOOK-FOR-* PARAGRAPHS WORK.                                          
002350     01  WS-ORDER-FOUND-SW           PIC X        VALUE "N".              
002360         88  ORDER-RECORD-FOUND         VALUE "Y".                        
002370         88  ORDER-RECORD-NOT-FOUND     VALUE "N".                        
002400                                                                          
002500     01  WK-LOOKUP-CODE               PIC X(20).                          
002600     01  WK-LOOKUP-USER-ID            PIC 9(9).                           
002610     01  WK-LOOKUP-ORDER-ID           PIC 9(9).                           
002700                                                                          
002800     01  WK-BONUS-REJECT-MSG          PIC X(60).                          
002900                                                                          
