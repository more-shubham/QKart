000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CART-PRICING.                                                
000300 AUTHOR. R-DELACRUZ.                                                      
000400 INSTALLATION. QKART RETAIL SYSTEMS - BATCH POSTING GROUP.                
000500 DATE-WRITTEN. 04/11/1989.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNAUTHORIZED USE, COPY, OR DISCLOSURE OF THIS PROGRAM          
000800     IS PROHIBITED. RESTRICTED TO QKART BATCH OPERATIONS STAFF.           
000900*----------------------------------------------------------------         
001000* CHANGE LOG                                                              
001100*----------------------------------------------------------------         
001200* 04/11/89  RDC  ORIG-0417   ORIGINAL WRITE-UP.  SORTS THE CART           
001300*                            LINE-ITEM FEED BY CUSTOMER AND               
001400*                            PRICES EACH LINE FOR THE NIGHTLY RUN.        
001500* 09/22/89  RDC  CR-0501     CORRECTED LINE-SUBTOTAL COMPUTE --           
001600*                            WAS ROUNDING, AUDIT FLAGGED                  
001700*                            DISCREPANCY -- NEEDS EXACT MULTIPLY          
001800*                            WITH NO ROUNDING.                            
001900* 02/14/90  JBT  CR-0562     ADDED RUN-TOTALS DISPLAY AT JOB END.         
002000* 07/30/91  RDC  CR-0688     ZERO-QUANTITY LINES NO LONGER BLOW           
002100*                            UP THE CUSTOMER ITEM COUNT.                  
002200* 11/03/92  JBT  CR-0745     REWORKED CONTROL BREAK TO MATCH THE          
002300*                            DEDUCTIBLES-REPORT SHAPE THIS SHOP           
002400*                            ALREADY USES ELSEWHERE.                      
002500* 03/19/94  RDC  CR-0811     PICK UP NEGATIVE QUANTITY AS A VALID         
002600*                            RETURN-CREDIT LINE, NOT AN ERROR.            
002700* 08/08/95  JBT  CR-0902     COMMENT CLEAN-UP, NO LOGIC CHANGE.           
002800* 01/06/98  RDC  Y2K-0031    Y2K REVIEW -- ALL DATE FIELDS ON             
002900*                            THIS PROGRAM ARE CCYYMMDD ALREADY,           
003000*                            NO CENTURY WINDOWING REQUIRED.               
003100* 06/12/99  JBT  CR-0966     ADDED WK-RUN-DATE PARAMETER READ SO          
003200*                            OPERATIONS CAN PASS THE POSTING              
003300*                            DATE INSTEAD OF SYSTEM DATE.                 
003400* 05/02/01  RDC  CR-1104     MINOR -- COUNTERS NOW COMP PER SHOP          
003500*                            STANDARD.                                    
003600* 03/14/03  RDC  CR-1210     ITEM-COUNT WAS BUMPING BY ONE PER LINE       
003700*                            READ, NOT BY THE LINE'S QUANTITY.  AUDIT     
003800*                            CAUGHT SHORT ITEM COUNTS ON MULTI-UNIT       
003900*                            LINES -- CORRECTED TO ADD WORK-QUANTITY.     
004000* 04/09/03  RDC  CR-1233     WK-RUN-DATE / WK-RUN-DATE-ALT-VIEW ADDED BY  
004100*                            CR-0966 WERE NEVER ACTUALLY READ ANYWHERE    
004200*                            IN THIS PROGRAM -- NO CALLING CONVENTION     
004300*                            WAS EVER WIRED TO PASS IT IN.  REMOVED THE   
004400*                            DEAD FIELDS RATHER THAN LEAVE A PARAMETER    
004500*                            THAT NEVER DID ANYTHING.                     
004600*----------------------------------------------------------------         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     UPSI-0 ON STATUS IS UPSI-0-ON                                        
005200     UPSI-0 OFF STATUS IS UPSI-0-OFF.                                     
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500                                                                          
005600     COPY "SLCARTI.CBL".                                                  
005700     COPY "SLCARTT.CBL".                                                  
005800                                                                          
005900     SELECT WORK-FILE                                                     
006000         ASSIGN TO "WORKCART"                                             
006100         ORGANIZATION IS SEQUENTIAL.                                      
006200                                                                          
006300     SELECT SORT-FILE                                                     
006400         ASSIGN TO "SORTCART".                                            
006500                                                                          
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800                                                                          
006900     COPY "FDCARTI.CBL".                                                  
007000     COPY "FDCARTT.CBL".                                                  
007100                                                                          
007200     FD  WORK-FILE                                                        
007300         LABEL RECORDS ARE STANDARD.                                      
007400     01  WORK-RECORD.                                                     
007500         05  WORK-CART-USER-ID       PIC 9(9).                            
007600         05  WORK-PRODUCT-ID         PIC 9(9).                            
007700         05  WORK-PRODUCT-NAME       PIC X(100).                          
007800         05  WORK-UNIT-PRICE         PIC S9(7)V99.                        
007900         05  WORK-QUANTITY           PIC S9(5).                           
008000         05  WORK-LINE-SUBTOTAL      PIC S9(9)V99.                        
008100         05  FILLER                  PIC X(05).                           
008200     01  WORK-ALT-AMOUNT-VIEW REDEFINES WORK-RECORD.                      
008300         05  FILLER                  PIC X(132).                          
008400         05  WORK-SUBTOTAL-WHOLE     PIC S9(9).                           
008500         05  WORK-SUBTOTAL-CENTS     PIC 99.                              
008600         05  FILLER                  PIC X(05).                           
008700                                                                          
008800     SD  SORT-FILE.                                                       
008900     01  SORT-RECORD.                                                     
009000         05  SORT-CART-USER-ID       PIC 9(9).                            
009100         05  SORT-PRODUCT-ID         PIC 9(9).                            
009200         05  SORT-PRODUCT-NAME       PIC X(100).                          
009300         05  SORT-UNIT-PRICE         PIC S9(7)V99.                        
009400         05  SORT-QUANTITY           PIC S9(5).                           
009500         05  SORT-LINE-SUBTOTAL      PIC S9(9)V99.                        
009600         05  FILLER                  PIC X(05).                           
009700                                                                          
009800 WORKING-STORAGE SECTION.                                                 
009900*    FILE-STATUS FIELDS AND SCAN SWITCHES SHARED ACROSS THE SUITE         
010000*    ARE CENTRALIZED IN WSSWTCH.CBL -- ADDED CR-1210 SO CARTITEM          
010100*    AND CARTTOTL FILE STATUS ARE ACTUALLY IN SCOPE HERE.                 
010200     COPY "WSSWTCH.CBL".                                                  
010300                                                                          
010400     01  W-END-OF-FILE               PIC X       VALUE "N".               
010500         88  END-OF-FILE                 VALUE "Y".                       
010600                                                                          
010700                                                                          
010800     77  WK-CUSTOMERS-PRICED         PIC S9(7) COMP VALUE ZERO.           
010900     77  WK-LINES-PRICED             PIC S9(7) COMP VALUE ZERO.           
011000     77  WK-CURRENT-CART-USER-ID     PIC 9(9)       VALUE ZEROES.         
011100     77  CURRENT-ITEM-COUNT          PIC S9(7) COMP VALUE ZERO.           
011200     77  CURRENT-CART-TOTAL          PIC S9(9)V99   VALUE ZERO.           
011300                                                                          
011400*----------------------------------------------------------------         
011500 PROCEDURE DIVISION.                                                      
011600                                                                          
011700     SORT SORT-FILE                                                       
011800         ON ASCENDING KEY SORT-CART-USER-ID                               
011900         USING CART-ITEM-FILE                                             
012000         GIVING WORK-FILE.                                                
012100                                                                          
012200     OPEN INPUT WORK-FILE.                                                
012300     OPEN OUTPUT CART-TOTALS-FILE.                                        
012400                                                                          
012500     PERFORM READ-WORK-NEXT-RECORD.                                       
012600                                                                          
012700     PERFORM PRICE-ALL-CARTS-BY-CUSTOMER UNTIL END-OF-FILE.               
012800                                                                          
012900     CLOSE WORK-FILE.                                                     
013000     CLOSE CART-TOTALS-FILE.                                              
013100                                                                          
013200     DISPLAY "CUSTOMERS PRICED: " WK-CUSTOMERS-PRICED.                    
013300     DISPLAY "LINES PRICED....: " WK-LINES-PRICED.                        
013400                                                                          
013500     EXIT PROGRAM.                                                        
013600     STOP RUN.                                                            
013700*----------------------------------------------------------------         
013800 PRICE-ALL-CARTS-BY-CUSTOMER.                                             
013900                                                                          
014000     MOVE 0 TO CURRENT-ITEM-COUNT.                                        
014100     MOVE 0 TO CURRENT-CART-TOTAL.                                        
014200     MOVE WORK-CART-USER-ID TO WK-CURRENT-CART-USER-ID.                   
014300                                                                          
014400     PERFORM PRICE-ONE-CART-LINE UNTIL                                    
014500         WORK-CART-USER-ID NOT = WK-CURRENT-CART-USER-ID                  
014600             OR END-OF-FILE.                                              
014700                                                                          
014800     PERFORM WRITE-CART-TOTAL.                                            
014900                                                                          
015000     ADD 1 TO WK-CUSTOMERS-PRICED.                                        
015100*----------------------------------------------------------------         
015200 PRICE-ONE-CART-LINE.                                                     
015300                                                                          
015400     COMPUTE WORK-LINE-SUBTOTAL =                                         
015500         WORK-UNIT-PRICE * WORK-QUANTITY.                                 
015600                                                                          
015700     ADD WORK-QUANTITY TO CURRENT-ITEM-COUNT.                       CR-121
015800     ADD WORK-LINE-SUBTOTAL TO CURRENT-CART-TOTAL.                        
015900     ADD 1 TO WK-LINES-PRICED.                                            
016000                                                                          
016100     PERFORM READ-WORK-NEXT-RECORD.                                       
016200*----------------------------------------------------------------         
016300 WRITE-CART-TOTAL.                                                        
016400                                                                          
016500     MOVE WK-CURRENT-CART-USER-ID TO CT-CART-USER-ID.                     
016600     MOVE CURRENT-ITEM-COUNT      TO CT-TOTAL-ITEMS.                      
016700     MOVE CURRENT-CART-TOTAL      TO CT-TOTAL-AMOUNT.                     
016800                                                                          
016900     WRITE CART-REC.                                                      
017000*----------------------------------------------------------------         
017100 READ-WORK-NEXT-RECORD.                                                   
017200                                                                          
017300     READ WORK-FILE                                                       
017400         AT END                                                           
017500             MOVE "Y" TO W-END-OF-FILE.                                   
017600*----------------------------------------------------------------         
017700                                                                          
