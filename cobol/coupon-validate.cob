000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. COUPON-VALIDATE.                                             
000300 AUTHOR. J-BOATRIGHT.                                                     
000400 INSTALLATION. QKART RETAIL SYSTEMS - BATCH POSTING GROUP.                
000500 DATE-WRITTEN. 06/19/1989.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNAUTHORIZED USE, COPY, OR DISCLOSURE OF THIS PROGRAM          
000800     IS PROHIBITED. RESTRICTED TO QKART BATCH OPERATIONS STAFF.           
000900*----------------------------------------------------------------         
001000* CHANGE LOG                                                              
001100*----------------------------------------------------------------         
001200* 06/19/89  JBT  ORIG-0441   ORIGINAL WRITE-UP.  RUNS EACH ORDER          
001300*                            CARRYING A COUPON CODE THROUGH THE           
001400*                            ACCEPT/REJECT CHAIN AND APPLIES THE          
001500*                            DISCOUNT IF IT SURVIVES.                     
001600* 12/02/89  JBT  CR-0528     ADDED THE PER-USER USAGE-LIMIT CHECK         
001700*                            THAT WAS MISSING FROM THE ORIGINAL.          
001800* 04/17/90  RDC  CR-0580     REJECT SEQUENCE RE-ORDERED TO MATCH          
001900*                            THE ORDER OPERATIONS EXPECTS ON THE          
002000*                            REJECT MESSAGE -- ACTIVE, THEN DATES,        
002100*                            THEN USAGE LIMITS, THEN MIN ORDER.           
002200* 09/25/91  JBT  CR-0704     DISCOUNT COMPUTE NOW CAPS AGAINST            
002300*                            MAX-DISCOUNT BEFORE FLOORING AGAINST         
002400*                            THE ORDER AMOUNT, NOT AFTER.                 
002500* 02/08/93  RDC  CR-0761     FIXED-AMOUNT COUPONS NO LONGER RUN           
002600*                            THROUGH THE PERCENTAGE COMPUTE PATH.         
002700* 11/30/94  JBT  CR-0854     RE-ROUND THE FINAL DISCOUNT HALF-UP          
002800*                            AFTER THE FLOOR STEP PER OPERATIONS          
002900*                            REQUEST -- CATCHES A ONE-CENT DRIFT.         
003000* 06/06/96  RDC  CR-0918     COMMENT CLEAN-UP, NO LOGIC CHANGE.           
003100* 01/06/98  JBT  Y2K-0033    Y2K REVIEW -- COUPON DATE WINDOW IS          
003200*                            CCYYMMDD ALREADY, NO CENTURY WINDOW          
003300*                            NEEDED.                                      
003400* 04/21/99  RDC  CR-0958     POST-COUPON-USAGE NOW REWRITES THE           
003500*                            COUPON MASTER IMMEDIATELY SO A SECOND        
003600*                            ORDER IN THE SAME RUN SEES THE BUMPED        
003700*                            COUPON-TIMES-USED.                           
003800* 02/11/00  JBT  CR-1042     DRIVEN OFF THE NEW COUPON REDEMPTION         
003900*                            REQUEST FEED INSTEAD OF SCANNING THE         
004000*                            ORDER REGISTER FOR A NON-BLANK COUPON        
004100*                            CODE -- NOTHING UPSTREAM WAS EVER            
004200*                            PUTTING A CODE ON THE ORDER, SO THE          
004300*                            REJECT CHAIN NEVER RAN.  ONE REQUEST         
004400*                            NOW DRIVES ONE LOOK-UP ON ORDER-FILE,        
004500*                            THE SAME WAY LOYALTY-POST'S REQUEST          
004600*                            FEED DRIVES A LOOK-UP ON THE LOYALTY         
004700*                            MASTER.                                      
004800* 03/02/00  RDC  CR-1058     USAGE-LIMIT CHECKS NO LONGER REJECT          
004900*                            A COUPON JUST BECAUSE ITS LIMIT IS           
005000*                            ZERO -- ZERO MEANS UNLIMITED ON BOTH         
005100*                            THE OVERALL AND PER-USER LIMIT, PER          
005200*                            THE COUPON MASTER LAYOUT.  AUDIT             
005300*                            FINDING ON PROMO CODE "WELCOME10".           
005400* 04/09/03  RDC  CR-1235     WK-TODAY-DATE WAS BEING HAND-SET BY A        
005500*                            LITERAL RIGHT HERE INSTEAD OF COMING         
005600*                            FROM THE RUN PARAMETERS AS PLDATE.CBL'S      
005700*                            OWN HEADER SAYS IT SHOULD -- COUPON          
005800*                            WINDOW COMPARES WOULD HAVE DRIFTED OUT       
005900*                            OF STEP WITH THE DRIVER'S RUN DATE THE       
006000*                            FIRST TIME SOMEBODY FORGOT TO HAND-EDIT      
006100*                            THIS LITERAL.  NOW TAKES LK-RUN-DATE ON      
006200*                            THE USING PHRASE FROM THE DRIVER.            
006300*----------------------------------------------------------------         
006400 ENVIRONMENT DIVISION.                                                    
006500 CONFIGURATION SECTION.                                                   
006600 SPECIAL-NAMES.                                                           
006700     C01 IS TOP-OF-FORM                                                   
006800     UPSI-0 ON STATUS IS UPSI-0-ON                                        
006900     UPSI-0 OFF STATUS IS UPSI-0-OFF.                                     
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200                                                                          
007300     COPY "SLORDER.CBL".                                                  
007400     COPY "SLCPNMS.CBL".                                                  
007500     COPY "SLCPNVL.CBL".                                                  
007600     COPY "SLCPNRQ.CBL".                                                  
007700                                                                          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000                                                                          
008100     COPY "FDORDER.CBL".                                                  
008200     COPY "FDCPNMS.CBL".                                                  
008300     COPY "FDCPNVL.CBL".                                                  
008400     COPY "FDCPNRQ.CBL".                                                  
008500                                                                          
008600 WORKING-STORAGE SECTION.                                                 
008700                                                                          
008800     COPY "WSDATE.CBL".                                                   
008900     COPY "WSSWTCH.CBL".                                                  
009000                                                                          
009100     01  W-END-OF-FILE               PIC X       VALUE "N".               
009200         88  END-OF-FILE                 VALUE "Y".                       
009300                                                                          
009400     77  WK-ORDERS-CHECKED           PIC S9(7) COMP VALUE ZERO.           
009500     77  WK-COUPONS-APPLIED          PIC S9(7) COMP VALUE ZERO.           
009600     77  WK-COUPONS-REJECTED         PIC S9(7) COMP VALUE ZERO.           
009700     77  WK-REQUESTS-SKIPPED         PIC S9(7) COMP VALUE ZERO.           
009800     77  WK-RAW-DISCOUNT             PIC S9(9)V99   VALUE ZERO.           
009900                                                                          
010000*    PER-USER USE COUNTS WITHIN THIS RUN -- NOT CARRIED FORWARD           
010100*    TO TOMORROW NIGHT'S RUN.  SEE CHECK-COUPON-USAGE-LIMIT-              
010200*    PER-USER FOR HOW THIS TABLE IS USED.  CR-1058.                       
010300     01  WK-USER-COUPON-TRACK-TABLE.                                      
010400         05  WK-UCT-ENTRY OCCURS 200 TIMES.                               
010500             10  WK-UCT-USER-ID      PIC 9(9).                            
010600             10  WK-UCT-COUPON-CODE  PIC X(20).                           
010700             10  WK-UCT-USE-COUNT    PIC S9(3)  COMP.                     
010800                                                                          
010900     77  WK-UCT-COUNT                PIC S9(4) COMP VALUE ZERO.           
011000     77  WK-UCT-SUB                  PIC S9(4) COMP VALUE ZERO.           
011100     77  WK-UCT-FOUND-SUB            PIC S9(4) COMP VALUE ZERO.           
011200                                                                          
011300*----------------------------------------------------------------         
011400* LK-RUN-DATE IS PASSED DOWN BY QKART-BATCH-DRIVER ON THE USING           
011500* PHRASE OF THE CALL -- CR-1235.                                          
011600*----------------------------------------------------------------         
011700 LINKAGE SECTION.                                                         
011800     01  LK-RUN-DATE                 PIC 9(8).                            
011900*----------------------------------------------------------------         
012000 PROCEDURE DIVISION USING LK-RUN-DATE.                                    
012100                                                                          
012200     MOVE LK-RUN-DATE TO WK-TODAY-DATE.                                   
012300                                                                          
012400     OPEN I-O ORDER-FILE.                                                 
012500     OPEN I-O COUPON-MASTER-FILE.                                         
012600     OPEN OUTPUT COUPON-VALIDATION-FILE.                                  
012700     OPEN INPUT COUPON-REDEMPTION-REQUEST-FILE.                           
012800                                                                          
012900     PERFORM READ-REQUEST-NEXT-RECORD.                                    
013000                                                                          
013100     PERFORM VALIDATE-ONE-COUPON-REQUEST UNTIL END-OF-FILE.               
013200                                                                          
013300     CLOSE ORDER-FILE.                                                    
013400     CLOSE COUPON-MASTER-FILE.                                            
013500     CLOSE COUPON-VALIDATION-FILE.                                        
013600     CLOSE COUPON-REDEMPTION-REQUEST-FILE.                                
013700                                                                          
013800     DISPLAY "REQUESTS CHECKED: " WK-ORDERS-CHECKED.                      
013900     DISPLAY "COUPONS APPLIED.: " WK-COUPONS-APPLIED.                     
014000     DISPLAY "COUPONS REJECTED: " WK-COUPONS-REJECTED.                    
014100     DISPLAY "REQUESTS SKIPPED: " WK-REQUESTS-SKIPPED.                    
014200                                                                          
014300     EXIT PROGRAM.                                                        
014400     STOP RUN.                                                            
014500*----------------------------------------------------------------         
014600 VALIDATE-ONE-COUPON-REQUEST.                                             
014700                                                                          
014800     MOVE CQ-ORDER-ID TO WK-LOOKUP-ORDER-ID.                              
014900     PERFORM LOOK-FOR-ORDER-RECORD.                                       
015000                                                                          
015100     IF ORDER-RECORD-NOT-FOUND                                            
015200         DISPLAY "REQUEST SKIP -- NO ORDER FOR " CQ-ORDER-ID              
015300         ADD 1 TO WK-REQUESTS-SKIPPED                                     
015400     ELSE                                                                 
015500     IF OR-COUPON-WAS-APPLIED                                             
015600         DISPLAY "REQUEST SKIP -- COUPON ALREADY APPLIED ON ORDER "       
015700             CQ-ORDER-ID                                                  
015800         ADD 1 TO WK-REQUESTS-SKIPPED                                     
015900     ELSE                                                                 
016000         MOVE CQ-COUPON-CODE TO OR-COUPON-CODE                            
016100         PERFORM RUN-COUPON-REJECT-CHAIN                                  
016200         ADD 1 TO WK-ORDERS-CHECKED.                                      
016300                                                                          
016400     PERFORM READ-REQUEST-NEXT-RECORD.                                    
016500*----------------------------------------------------------------         
016600 RUN-COUPON-REJECT-CHAIN.                                                 
016700                                                                          
016800     MOVE SPACES  TO CVR-MESSAGE.                                         
016900     MOVE ZERO    TO CVR-DISCOUNT-AMOUNT.                                 
017000     MOVE ZERO    TO CVR-FINAL-AMOUNT.                                    
017100     SET CVR-IS-VALID TO TRUE.                                            
017200                                                                          
017300     INSPECT OR-COUPON-CODE CONVERTING                                    
017400         "abcdefghijklmnopqrstuvwxyz" TO                                  
017500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
017600     MOVE OR-COUPON-CODE TO WK-LOOKUP-CODE.                               
017700                                                                          
017800     PERFORM LOOK-FOR-COUPON-RECORD.                                      
017900                                                                          
018000     IF COUPON-RECORD-NOT-FOUND                                           
018100         SET CVR-IS-REJECTED TO TRUE                                      
018200         MOVE "COUPON CODE NOT FOUND" TO CVR-MESSAGE                      
018300     ELSE                                                                 
018400         PERFORM CHECK-COUPON-ACTIVE.                                     
018500                                                                          
018600     IF CVR-IS-VALID                                                      
018700         PERFORM CHECK-COUPON-VALID-FROM.                                 
018800     IF CVR-IS-VALID                                                      
018900         PERFORM CHECK-COUPON-VALID-UNTIL.                                
019000     IF CVR-IS-VALID                                                      
019100         PERFORM CHECK-COUPON-USAGE-LIMIT.                                
019200     IF CVR-IS-VALID                                                      
019300         PERFORM CHECK-COUPON-USAGE-LIMIT-PER-USER.                       
019400     IF CVR-IS-VALID                                                      
019500         PERFORM CHECK-COUPON-MIN-ORDER-VALUE.                            
019600                                                                          
019700     IF CVR-IS-VALID                                                      
019800         PERFORM COMPUTE-COUPON-DISCOUNT                                  
019900         PERFORM APPLY-DISCOUNT-TO-ORDER                                  
020000         PERFORM POST-COUPON-USAGE                                        
020100         ADD 1 TO WK-COUPONS-APPLIED                                      
020200     ELSE                                                                 
020300         ADD 1 TO WK-COUPONS-REJECTED.                                    
020400                                                                          
020500     PERFORM WRITE-VALIDATION-RESULT.                                     
020600     REWRITE ORDER-REC.                                                   
020700*----------------------------------------------------------------         
020800 CHECK-COUPON-ACTIVE.                                                     
020900                                                                          
021000     IF CM-IS-INACTIVE                                                    
021100         SET CVR-IS-REJECTED TO TRUE                                      
021200         MOVE "COUPON IS NOT ACTIVE" TO CVR-MESSAGE.                      
021300*    CHECK-COUPON-VALID-FROM AND CHECK-COUPON-VALID-UNTIL ARE             
021400*    SUPPLIED BY THE PLDATE.CBL COPY BELOW -- NOT REPEATED HERE.          
021500*----------------------------------------------------------------         
021600 CHECK-COUPON-USAGE-LIMIT.                                                
021700                                                                          
021800*   CM-USAGE-LIMIT OF ZERO MEANS UNLIMITED ON THE COUPON MASTER           
021900*   LAYOUT -- MUST BE SET (NONZERO) BEFORE THE TIMES-USED COUNT           
022000*   CAN REJECT A REDEMPTION.  CR-1058.                                    
022100                                                                          
022200     IF CM-USAGE-LIMIT NOT = ZERO                                         
022300        AND CM-TIMES-USED NOT < CM-USAGE-LIMIT                            
022400         SET CVR-IS-REJECTED TO TRUE                                      
022500         MOVE "COUPON USAGE LIMIT REACHED" TO CVR-MESSAGE.                
022600*----------------------------------------------------------------         
022700 CHECK-COUPON-USAGE-LIMIT-PER-USER.                                       
022800                                                                          
022900*   THIS SHOP TRACKS OVERALL USES ON THE COUPON MASTER ONLY --            
023000*   PER-USER USE COUNTS ARE NOT CARRIED ON ANY FILE, SO THEY              
023100*   CANNOT BE CHECKED ACROSS SEPARATE BATCH RUNS.  CM-USAGE-              
023200*   LIMIT-PER-USER OF ZERO MEANS UNLIMITED THE SAME AS THE                
023300*   OVERALL LIMIT ABOVE (CR-1058); WHEN A NONZERO CAP IS SET IT           
023400*   IS ENFORCED AGAINST WK-USER-COUPON-TRACK-TABLE, A RUNNING             
023500*   COUNT OF THIS USER'S REDEMPTIONS OF THIS CODE WITHIN TODAY'S          
023600*   REQUEST FEED ONLY.                                                    
023700                                                                          
023800     IF CM-USAGE-LIMIT-PER-USER NOT = ZERO                                
023900         PERFORM FIND-USER-COUPON-TRACK-ENTRY                             
024000         IF WK-UCT-FOUND-SUB > ZERO                                       
024100            AND WK-UCT-USE-COUNT (WK-UCT-FOUND-SUB)                       
024200                NOT < CM-USAGE-LIMIT-PER-USER                             
024300             SET CVR-IS-REJECTED TO TRUE                                  
024400             MOVE "COUPON NOT AVAILABLE TO THIS USER" TO                  
024500                 CVR-MESSAGE.                                             
024600*----------------------------------------------------------------         
024700 CHECK-COUPON-MIN-ORDER-VALUE.                                            
024800                                                                          
024900     IF OR-SUBTOTAL < CM-MIN-ORDER-VALUE                                  
025000         SET CVR-IS-REJECTED TO TRUE                                      
025100         MOVE "ORDER DOES NOT MEET COUPON MINIMUM" TO CVR-MESSAGE.        
025200*----------------------------------------------------------------         
025300 COMPUTE-COUPON-DISCOUNT.                                                 
025400                                                                          
025500     IF CM-TYPE-PERCENTAGE                                                
025600         COMPUTE WK-RAW-DISCOUNT ROUNDED =                                
025700             OR-SUBTOTAL * CM-DISCOUNT-VALUE / 100                        
025800     ELSE                                                                 
025900         MOVE CM-DISCOUNT-VALUE TO WK-RAW-DISCOUNT.                       
026000                                                                          
026100     PERFORM CAP-COUPON-DISCOUNT.                                         
026200     PERFORM FLOOR-COUPON-DISCOUNT-AGAINST-ORDER.                         
026300     PERFORM RE-ROUND-COUPON-DISCOUNT.                                    
026400*----------------------------------------------------------------         
026500 CAP-COUPON-DISCOUNT.                                                     
026600                                                                          
026700     IF CM-MAX-DISCOUNT NOT = ZERO                                        
026800        AND WK-RAW-DISCOUNT > CM-MAX-DISCOUNT                             
026900         MOVE CM-MAX-DISCOUNT TO WK-RAW-DISCOUNT.                         
027000*----------------------------------------------------------------         
027100 FLOOR-COUPON-DISCOUNT-AGAINST-ORDER.                                     
027200                                                                          
027300     IF WK-RAW-DISCOUNT > OR-SUBTOTAL                                     
027400         MOVE OR-SUBTOTAL TO WK-RAW-DISCOUNT.                             
027500*----------------------------------------------------------------         
027600 RE-ROUND-COUPON-DISCOUNT.                                                
027700                                                                          
027800     COMPUTE CVR-DISCOUNT-AMOUNT ROUNDED = WK-RAW-DISCOUNT + 0.           
027900     COMPUTE CVR-FINAL-AMOUNT = OR-SUBTOTAL - CVR-DISCOUNT-AMOUNT.        
028000*----------------------------------------------------------------         
028100 APPLY-DISCOUNT-TO-ORDER.                                                 
028200                                                                          
028300     MOVE CVR-DISCOUNT-AMOUNT TO OR-DISCOUNT-AMT.                         
028400     MOVE CVR-FINAL-AMOUNT    TO OR-TOTAL-AMOUNT.                         
028500     SET OR-COUPON-WAS-APPLIED TO TRUE.                                   
028600     MOVE "COUPON APPLIED SUCCESSFULLY" TO CVR-MESSAGE.                   
028700*----------------------------------------------------------------         
028800 POST-COUPON-USAGE.                                                       
028900                                                                          
029000     ADD 1 TO CM-TIMES-USED.                                              
029100     REWRITE COUPON-REC.                                                  
029200     PERFORM RECORD-USER-COUPON-USE.                                      
029300*----------------------------------------------------------------         
029400 RECORD-USER-COUPON-USE.                                                  
029500                                                                          
029600     PERFORM FIND-USER-COUPON-TRACK-ENTRY.                                
029700                                                                          
029800     IF WK-UCT-FOUND-SUB > ZERO                                           
029900         ADD 1 TO WK-UCT-USE-COUNT (WK-UCT-FOUND-SUB)                     
030000     ELSE                                                                 
030100         ADD 1 TO WK-UCT-COUNT                                            
030200         MOVE CQ-USER-ID     TO WK-UCT-USER-ID (WK-UCT-COUNT)             
030300         MOVE OR-COUPON-CODE TO WK-UCT-COUPON-CODE (WK-UCT-COUNT)         
030400         MOVE 1              TO WK-UCT-USE-COUNT (WK-UCT-COUNT).          
030500*----------------------------------------------------------------         
030600 FIND-USER-COUPON-TRACK-ENTRY.                                            
030700                                                                          
030800     MOVE 0 TO WK-UCT-FOUND-SUB.                                          
030900     PERFORM VARYING WK-UCT-SUB FROM 1 BY 1                               
031000             UNTIL WK-UCT-SUB > WK-UCT-COUNT                              
031100         IF WK-UCT-USER-ID (WK-UCT-SUB) = CQ-USER-ID                      
031200            AND WK-UCT-COUPON-CODE (WK-UCT-SUB) = OR-COUPON-CODE          
031300             MOVE WK-UCT-SUB TO WK-UCT-FOUND-SUB                          
031400             MOVE 9999 TO WK-UCT-SUB.                                     
031500*----------------------------------------------------------------         
031600 WRITE-VALIDATION-RESULT.                                                 
031700                                                                          
031800     MOVE OR-ORDER-ID    TO CV-ORDER-ID.                                  
031900     MOVE OR-COUPON-CODE TO CV-COUPON-CODE.                               
032000     WRITE COUPON-VALIDATION-REC.                                         
032100*----------------------------------------------------------------         
032200 READ-REQUEST-NEXT-RECORD.                                                
032300                                                                          
032400     READ COUPON-REDEMPTION-REQUEST-FILE                                  
032500         AT END                                                           
032600             MOVE "Y" TO W-END-OF-FILE.                                   
032700*----------------------------------------------------------------         
032800     COPY "PL-LOOK-FOR-COUPON-RECORD.CBL".                                
032900     COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".                                 
033000     COPY "PLDATE.CBL".                                                   
033100*----------------------------------------------------------------         
