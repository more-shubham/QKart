000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. LOYALTY-POST.                                                
000300 AUTHOR. R-DELACRUZ.                                                      
000400 INSTALLATION. QKART RETAIL SYSTEMS - BATCH POSTING GROUP.                
000500 DATE-WRITTEN. 08/14/1989.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNAUTHORIZED USE, COPY, OR DISCLOSURE OF THIS PROGRAM          
000800     IS PROHIBITED. RESTRICTED TO QKART BATCH OPERATIONS STAFF.           
000900*----------------------------------------------------------------         
001000* CHANGE LOG                                                              
001100*----------------------------------------------------------------         
001200* 08/14/89  RDC  ORIG-0463   ORIGINAL WRITE-UP.  POSTS EARNED             
001300*                            POINTS OFF CONFIRMED ORDERS AND              
001400*                            MAINTAINS THE LOYALTY ACCOUNT MASTER         
001500*                            THE SAME WAY THE OLD CONTROL RECORD          
001600*                            WAS MAINTAINED.                              
001700* 01/09/90  RDC  CR-0537     ADDED REDEEM AND BIRTHDAY-BONUS              
001800*                             REQUEST HANDLING OFF THE NEW                
001900*                            LOYALTY-REQUEST-FILE.                        
002000* 06/21/91  JBT  CR-0662     TIER RECALC NOW EVALUATED TOP-DOWN           
002100*                            (PLATINUM FIRST) EVERY TIME LIFETIME         
002200*                            POINTS INCREASE, NOT JUST ON EARN.           
002300* 02/03/92  RDC  CR-0713     REDEEM NO LONGER TOUCHES LIFETIME            
002400*                            POINTS OR TIER -- BALANCE ONLY.              
002500* 10/15/93  JBT  CR-0799     BASE AND EARNED POINTS COMPUTED WITH         
002600*                            TRUNCATION, NOT ROUNDING -- MATCHES          
002700*                            THE ORIGINAL POSTING RULE.                   
002800* 05/09/95  RDC  CR-0876     ACCOUNT AUTO-VIVIFIES AT BRONZE WITH         
002900*                            A ZERO BALANCE THE FIRST TIME A USER         
003000*                            ID SHOWS UP ON EITHER FEED.                  
003100* 01/06/98  JBT  Y2K-0034    Y2K REVIEW -- BIRTHDAY AND BONUS-YEAR        
003200*                            FIELDS ARE CCYY-BASED ALREADY.               
003300* 07/19/99  RDC  CR-0980     RUN-TOTALS DISPLAY NOW BREAKS OUT            
003400*                            EARNED/REDEEMED/BONUS COUNTS FOR THE         
003500*                            NIGHTLY OPERATIONS LOG.                      
003600* 04/02/03  JBT  CR-1231     REDEEM AND BONUS WERE REJECTING REQUESTS     
003700*                            FOR A USER ID NOT YET ON THE MASTER          
003800*                            INSTEAD OF VIVIFYING ONE -- BOTH NOW ROUTE   
003900*                            THROUGH FIND-OR-VIVIFY-LOYALTY-ACCOUNT THE   
004000*                            SAME AS THE EARN SIDE ALREADY DID, SO A      
004100*                            BRAND-NEW ACCOUNT SIMPLY FAILS THE BALANCE   
004200*                            OR BIRTHDAY-SET CHECK ON ITS OWN.            
004300* 04/09/03  JBT  CR-1236     WK-TODAY-DATE WAS BEING HAND-SET BY A        
004400*                            LITERAL RIGHT HERE INSTEAD OF COMING         
004500*                            FROM THE RUN PARAMETERS AS PLDATE.CBL'S      
004600*                            OWN HEADER SAYS IT SHOULD -- BIRTHDAY        
004700*                            MONTH/DAY COMPARES WOULD HAVE DRIFTED        
004800*                            OUT OF STEP WITH THE DRIVER'S RUN DATE       
004900*                            THE FIRST TIME SOMEBODY FORGOT TO            
005000*                            HAND-EDIT THIS LITERAL.  NOW TAKES           
005100*                            LK-RUN-DATE ON THE USING PHRASE FROM         
005200*                            THE DRIVER, SAME AS CR-1235 DID FOR          
005300*                            COUPON-VALIDATE.                             
005400*----------------------------------------------------------------         
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM                                                   
005900     UPSI-0 ON STATUS IS UPSI-0-ON                                        
006000     UPSI-0 OFF STATUS IS UPSI-0-OFF.                                     
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300                                                                          
006400     COPY "SLORDER.CBL".                                                  
006500     COPY "SLLOYAL.CBL".                                                  
006600     COPY "SLLYREQ.CBL".                                                  
006700     COPY "SLPTRAN.CBL".                                                  
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100                                                                          
007200     COPY "FDORDER.CBL".                                                  
007300     COPY "FDLOYAL.CBL".                                                  
007400     COPY "FDLYREQ.CBL".                                                  
007500     COPY "FDPTRAN.CBL".                                                  
007600                                                                          
007700 WORKING-STORAGE SECTION.                                                 
007800                                                                          
007900     COPY "WSDATE.CBL".                                                   
008000     COPY "WSSWTCH.CBL".                                                  
008100                                                                          
008200     01  W-END-OF-ORDERS             PIC X       VALUE "N".               
008300         88  END-OF-ORDERS               VALUE "Y".                       
008400                                                                          
008500     01  W-END-OF-REQUESTS           PIC X       VALUE "N".               
008600         88  END-OF-REQUESTS             VALUE "Y".                       
008700                                                                          
008800     01  WK-TIER-MULTIPLIER-TABLE.                                        
008900         05  FILLER.                                                      
009000             10  FILLER              PIC X(8)  VALUE "BRONZE".            
009100             10  FILLER              PIC S9V99 VALUE 1.00.                
009200         05  FILLER.                                                      
009300             10  FILLER              PIC X(8)  VALUE "SILVER".            
009400             10  FILLER              PIC S9V99 VALUE 1.25.                
009500         05  FILLER.                                                      
009600             10  FILLER              PIC X(8)  VALUE "GOLD".              
009700             10  FILLER              PIC S9V99 VALUE 1.50.                
009800         05  FILLER.                                                      
009900             10  FILLER              PIC X(8)  VALUE "PLATINUM".          
010000             10  FILLER              PIC S9V99 VALUE 2.00.                
010100                                                                          
010200     01  WK-TIER-TABLE REDEFINES WK-TIER-MULTIPLIER-TABLE.                
010300         05  WK-TIER-ENTRY OCCURS 4 TIMES.                                
010400             10  WK-TIER-NAME        PIC X(8).                            
010500             10  WK-TIER-MULTIPLIER  PIC S9V99.                           
010600                                                                          
010700     77  WK-TIER-SUB                 PIC S9(4) COMP.                      
010800     77  WK-POINTS-PER-DOLLAR        PIC S9(3)      VALUE 10.             
010900     77  WK-BIRTHDAY-BONUS-POINTS    PIC S9(5)      VALUE 500.            
011000     77  WK-POINTS-TO-DOLLAR-RATIO   PIC S9(3)      VALUE 100.            
011100                                                                          
011200     77  WK-BASE-POINTS              PIC S9(9) COMP VALUE ZERO.           
011300     77  WK-EARNED-POINTS            PIC S9(9) COMP VALUE ZERO.           
011400     77  WK-MULTIPLIER               PIC S9V99      VALUE ZERO.           
011500                                                                          
011600     77  WK-EARNED-COUNT              PIC S9(7) COMP VALUE ZERO.          
011700     77  WK-REDEEMED-COUNT            PIC S9(7) COMP VALUE ZERO.          
011800     77  WK-BONUS-COUNT               PIC S9(7) COMP VALUE ZERO.          
011900     77  WK-REQUEST-REJECT-COUNT      PIC S9(7) COMP VALUE ZERO.          
012000                                                                          
012100*----------------------------------------------------------------         
012200* LK-RUN-DATE IS PASSED DOWN BY QKART-BATCH-DRIVER ON THE USING           
012300* PHRASE OF THE CALL -- CR-1236.                                          
012400*----------------------------------------------------------------         
012500 LINKAGE SECTION.                                                         
012600     01  LK-RUN-DATE                 PIC 9(8).                            
012700*----------------------------------------------------------------         
012800 PROCEDURE DIVISION USING LK-RUN-DATE.                                    
012900                                                                          
013000     MOVE LK-RUN-DATE TO WK-TODAY-DATE.                                   
013100                                                                          
013200     OPEN I-O ORDER-FILE.                                                 
013300     OPEN I-O LOYALTY-ACCOUNT-FILE.                                       
013400     OPEN EXTEND POINTS-TRANSACTION-FILE.                                 
013500                                                                          
013600     PERFORM READ-ORDER-NEXT-RECORD.                                      
013700     PERFORM POST-EARNED-POINTS UNTIL END-OF-ORDERS.                      
013800                                                                          
013900     CLOSE ORDER-FILE.                                                    
014000                                                                          
014100     IF UPSI-0-ON                                                         
014200         OPEN INPUT LOYALTY-REQUEST-FILE                                  
014300         PERFORM READ-REQUEST-NEXT-RECORD                                 
014400         PERFORM POST-ONE-REQUEST UNTIL END-OF-REQUESTS                   
014500         CLOSE LOYALTY-REQUEST-FILE.                                      
014600                                                                          
014700     CLOSE LOYALTY-ACCOUNT-FILE.                                          
014800     CLOSE POINTS-TRANSACTION-FILE.                                       
014900                                                                          
015000     DISPLAY "EARN POSTINGS...: " WK-EARNED-COUNT.                        
015100     DISPLAY "REDEEM POSTINGS.: " WK-REDEEMED-COUNT.                      
015200     DISPLAY "BONUS POSTINGS..: " WK-BONUS-COUNT.                         
015300     DISPLAY "REQUESTS REJECTED: " WK-REQUEST-REJECT-COUNT.               
015400                                                                          
015500     EXIT PROGRAM.                                                        
015600     STOP RUN.                                                            
015700*----------------------------------------------------------------         
015800 POST-EARNED-POINTS.                                                      
015900                                                                          
016000     IF OR-STATUS-CONFIRMED AND OR-EARN-NOT-YET-POSTED                    
016100         MOVE OR-USER-ID TO WK-LOOKUP-USER-ID                             
016200         PERFORM FIND-OR-VIVIFY-LOYALTY-ACCOUNT                           
016300         PERFORM COMPUTE-BASE-POINTS                                      
016400         PERFORM COMPUTE-EARNED-POINTS                                    
016500         ADD WK-EARNED-POINTS TO LA-POINTS-BALANCE                        
016600         ADD WK-EARNED-POINTS TO LA-LIFETIME-POINTS                       
016700         PERFORM RECALC-LOYALTY-TIER                                      
016800         REWRITE LOYALTY-ACCOUNT-REC                                      
016900         MOVE "EARNED" TO PT-TYPE                                         
017000         MOVE WK-EARNED-POINTS TO PT-POINTS                               
017100         MOVE "POINTS EARNED ON ORDER" TO PT-DESCRIPTION                  
017200         MOVE OR-ORDER-ID TO PT-ORDER-ID                                  
017300         MOVE WK-MULTIPLIER TO PT-MULTIPLIER-APPLIED                      
017400         PERFORM WRITE-POINTS-TRANSACTION                                 
017500         SET OR-EARN-ALREADY-POSTED   TO TRUE                             
017600         REWRITE ORDER-REC                                                
017700         ADD 1 TO WK-EARNED-COUNT.                                        
017800                                                                          
017900     PERFORM READ-ORDER-NEXT-RECORD.                                      
018000*----------------------------------------------------------------         
018100 COMPUTE-BASE-POINTS.                                                     
018200                                                                          
018300     COMPUTE WK-BASE-POINTS =                                             
018400         OR-TOTAL-AMOUNT * WK-POINTS-PER-DOLLAR.                          
018500*----------------------------------------------------------------         
018600 COMPUTE-EARNED-POINTS.                                                   
018700                                                                          
018800     PERFORM LOOK-UP-TIER-MULTIPLIER.                                     
018900     COMPUTE WK-EARNED-POINTS =                                           
019000         WK-BASE-POINTS * WK-MULTIPLIER.                                  
019100*----------------------------------------------------------------         
019200 LOOK-UP-TIER-MULTIPLIER.                                                 
019300                                                                          
019400     MOVE 1.00 TO WK-MULTIPLIER.                                          
019500     PERFORM VARYING WK-TIER-SUB FROM 1 BY 1                              
019600             UNTIL WK-TIER-SUB > 4                                        
019700         IF WK-TIER-NAME (WK-TIER-SUB) = LA-TIER                          
019800             MOVE WK-TIER-MULTIPLIER (WK-TIER-SUB)                        
019900                 TO WK-MULTIPLIER                                         
020000             MOVE 5 TO WK-TIER-SUB.                                       
020100*----------------------------------------------------------------         
020200 RECALC-LOYALTY-TIER.                                                     
020300                                                                          
020400     IF LA-LIFETIME-POINTS NOT < 10000                                    
020500         SET LA-TIER-PLATINUM TO TRUE                                     
020600     ELSE                                                                 
020700     IF LA-LIFETIME-POINTS NOT < 5000                                     
020800         SET LA-TIER-GOLD TO TRUE                                         
020900     ELSE                                                                 
021000     IF LA-LIFETIME-POINTS NOT < 1000                                     
021100         SET LA-TIER-SILVER TO TRUE                                       
021200     ELSE                                                                 
021300         SET LA-TIER-BRONZE TO TRUE.                                      
021400*----------------------------------------------------------------         
021500 POST-ONE-REQUEST.                                                        
021600                                                                          
021700     IF LR-IS-REDEEM                                                      
021800         PERFORM POST-REDEEMED-POINTS.                                    
021900     IF LR-IS-BONUS                                                       
022000         PERFORM POST-BIRTHDAY-BONUS.                                     
022100                                                                          
022200     PERFORM READ-REQUEST-NEXT-RECORD.                                    
022300*----------------------------------------------------------------         
022400 POST-REDEEMED-POINTS.                                                    
022500                                                                          
022600     MOVE LR-USER-ID TO WK-LOOKUP-USER-ID.                                
022700     PERFORM FIND-OR-VIVIFY-LOYALTY-ACCOUNT.                              
022800                                                                          
022900     IF LR-REDEEM-POINTS NOT > ZERO                                       
023000         DISPLAY "REDEEM REJECT -- POINTS MUST BE POSITIVE"               
023100         ADD 1 TO WK-REQUEST-REJECT-COUNT                                 
023200     ELSE                                                                 
023300     IF LR-REDEEM-POINTS > LA-POINTS-BALANCE                              
023400         DISPLAY "REDEEM REJECT -- INSUFFICIENT POINTS BALANCE"           
023500         ADD 1 TO WK-REQUEST-REJECT-COUNT                                 
023600     ELSE                                                                 
023700         SUBTRACT LR-REDEEM-POINTS FROM LA-POINTS-BALANCE                 
023800         REWRITE LOYALTY-ACCOUNT-REC                                      
023900         MOVE "REDEEMED" TO PT-TYPE                                       
024000         COMPUTE PT-POINTS = LR-REDEEM-POINTS * -1                        
024100         MOVE "POINTS REDEEMED BY REQUEST" TO PT-DESCRIPTION              
024200         MOVE ZERO TO PT-ORDER-ID                                         
024300         MOVE ZERO TO PT-MULTIPLIER-APPLIED                               
024400         PERFORM WRITE-POINTS-TRANSACTION                                 
024500         ADD 1 TO WK-REDEEMED-COUNT.                                      
024600*----------------------------------------------------------------         
024700 POST-BIRTHDAY-BONUS.                                                     
024800                                                                          
024900     MOVE LR-USER-ID TO WK-LOOKUP-USER-ID.                                
025000     PERFORM FIND-OR-VIVIFY-LOYALTY-ACCOUNT.                              
025100                                                                          
025200     PERFORM CHECK-BIRTHDAY-ELIGIBLE.                                     
025300     IF WK-DATE-OUT-OF-WINDOW                                             
025400         DISPLAY "BONUS REJECT -- " WK-BONUS-REJECT-MSG                   
025500         ADD 1 TO WK-REQUEST-REJECT-COUNT                                 
025600     ELSE                                                                 
025700         ADD WK-BIRTHDAY-BONUS-POINTS TO LA-POINTS-BALANCE                
025800         ADD WK-BIRTHDAY-BONUS-POINTS TO LA-LIFETIME-POINTS               
025900         MOVE WK-TODAY-CCYY TO LA-BIRTHDAY-BONUS-YEAR                     
026000         PERFORM RECALC-LOYALTY-TIER                                      
026100         REWRITE LOYALTY-ACCOUNT-REC                                      
026200         MOVE "BONUS" TO PT-TYPE                                          
026300         MOVE WK-BIRTHDAY-BONUS-POINTS TO PT-POINTS                       
026400         MOVE "BIRTHDAY BONUS POINTS" TO PT-DESCRIPTION                   
026500         MOVE ZERO TO PT-ORDER-ID                                         
026600         MOVE ZERO TO PT-MULTIPLIER-APPLIED                               
026700         PERFORM WRITE-POINTS-TRANSACTION                                 
026800         ADD 1 TO WK-BONUS-COUNT.                                         
026900*----------------------------------------------------------------         
027000 FIND-OR-VIVIFY-LOYALTY-ACCOUNT.                                          
027100                                                                          
027200     PERFORM LOOK-FOR-LOYALTY-RECORD.                                     
027300                                                                          
027400     IF LOYALTY-RECORD-NOT-FOUND                                          
027500         MOVE WK-LOOKUP-USER-ID TO LA-USER-ID                             
027600         MOVE 0                 TO LA-POINTS-BALANCE                      
027700         MOVE 0                 TO LA-LIFETIME-POINTS                     
027800         SET LA-TIER-BRONZE     TO TRUE                                   
027900         MOVE 0                 TO LA-BIRTHDAY                            
028000         MOVE 0                 TO LA-BIRTHDAY-BONUS-YEAR                 
028100         WRITE LOYALTY-ACCOUNT-REC.                                       
028200*----------------------------------------------------------------         
028300 WRITE-POINTS-TRANSACTION.                                                
028400                                                                          
028500     MOVE WK-LOOKUP-USER-ID  TO PT-ACCOUNT-USER-ID.                       
028600     MOVE LA-POINTS-BALANCE  TO PT-BALANCE-AFTER.                         
028700     WRITE POINTS-TRANSACTION-REC.                                        
028800*----------------------------------------------------------------         
028900 READ-ORDER-NEXT-RECORD.                                                  
029000                                                                          
029100     READ ORDER-FILE                                                      
029200         AT END                                                           
029300             MOVE "Y" TO W-END-OF-ORDERS.                                 
029400*----------------------------------------------------------------         
029500 READ-REQUEST-NEXT-RECORD.                                                
029600                                                                          
029700     READ LOYALTY-REQUEST-FILE                                            
029800         AT END                                                           
029900             MOVE "Y" TO W-END-OF-REQUESTS.                               
030000*----------------------------------------------------------------         
030100     COPY "PL-LOOK-FOR-LOYALTY-RECORD.CBL".                               
030200     COPY "PLDATE.CBL".                                                   
030300*----------------------------------------------------------------         
030400                                                                          
