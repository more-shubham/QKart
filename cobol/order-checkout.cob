000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. ORDER-CHECKOUT.                                              
000300 AUTHOR. R-DELACRUZ.                                                      
000400 INSTALLATION. QKART RETAIL SYSTEMS - BATCH POSTING GROUP.                
000500 DATE-WRITTEN. 05/02/1989.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNAUTHORIZED USE, COPY, OR DISCLOSURE OF THIS PROGRAM          
000800     IS PROHIBITED. RESTRICTED TO QKART BATCH OPERATIONS STAFF.           
000900*----------------------------------------------------------------         
001000* CHANGE LOG                                                              
001100*----------------------------------------------------------------         
001200* 05/02/89  RDC  ORIG-0430   ORIGINAL WRITE-UP.  TURNS EACH PRICED        
001300*                            CART TOTAL INTO AN ORDER HEADER.             
001400* 10/11/89  RDC  CR-0512     REJECT AN EMPTY CART INSTEAD OF              
001500*                            WRITING A ZERO-ITEM ORDER.                   
001600* 03/06/90  JBT  CR-0571     RE-DERIVE THE SUBTOTAL FROM THE RAW          
001700*                            LINE-ITEM FEED INSTEAD OF TRUSTING           
001800*                            THE CART TOTAL BLINDLY -- MATCHES THE        
001900*                            BALANCING HABIT USED ON VOUCHERS.            
002000* 08/19/91  RDC  CR-0699     NEW ORDERS START AT STATUS CONFIRMED,        
002100*                             NOT PENDING -- CHECKOUT IS THE              
002200*                             CONFIRMATION STEP IN THIS SYSTEM.           
002300* 02/25/93  JBT  CR-0758     ORDER-ID NOW ASSIGNED FROM A RUNNING         
002400*                            COUNTER SEEDED BY WK-RUN-DATE.               
002500* 07/14/95  RDC  CR-0890     COMMENT CLEAN-UP, NO LOGIC CHANGE.           
002600* 01/06/98  RDC  Y2K-0032    Y2K REVIEW -- WK-RUN-DATE IS CCYYMMDD        
002700*                            ALREADY, NO CENTURY WINDOWING NEEDED.        
002800* 09/09/99  JBT  CR-0971     ADDED REJECT-COUNT TO THE RUN-TOTALS         
002900*                            DISPLAY SO OPERATIONS CAN SEE EMPTY          
003000*                            CART REJECTS AT A GLANCE.                    
003100* 03/14/03  RDC  CR-1210     CARTTOTL/CARTITEM/ORDER FILE-STATUS          
003200*                            FIELDS WERE NEVER IN SCOPE HERE -- ADDED     
003300*                            THE WSSWTCH.CBL COPY SO THE STATUS NAMES     
003400*                            ON THE SELECT CLAUSES RESOLVE.               
003500* 03/28/03  JBT  CR-1226     CI-LINE-SUBTOTAL COMES IN BLANK OFF THE      
003600*                            RAW FEED -- SUM-ONE-MATCHING-ITEM WAS        
003700*                            ACCUMULATING AN UNPOPULATED FIELD.  NOW      
003800*                            COMPUTES UNIT-PRICE TIMES QUANTITY FIRST,    
003900*                            SAME AS CART-PRICING DOES.                   
004000* 04/09/03  RDC  CR-1238     CR-0758 CLAIMED THE ORDER-ID COUNTER WAS     
004100*                            SEEDED BY WK-RUN-DATE, BUT NOTHING EVER      
004200*                            WIRED A RUN DATE IN -- THE COUNTER JUST      
004300*                            STARTED AT A HARDCODED LITERAL.  ADDED A     
004400*                            LINKAGE SECTION SO THE DRIVER CAN PASS       
004500*                            THE RUN DATE, AND SEED-NEXT-ORDER-ID NOW     
004600*                            BUILDS THE STARTING COUNTER AS               
004700*                            YYMMDD001 FROM IT, SAME AS CR-0758 SAID      
004800*                            IT DID ELEVEN YEARS AGO.                     
004900*----------------------------------------------------------------         
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM                                                   
005400     UPSI-0 ON STATUS IS UPSI-0-ON                                        
005500     UPSI-0 OFF STATUS IS UPSI-0-OFF.                                     
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800                                                                          
005900     COPY "SLCARTT.CBL".                                                  
006000     COPY "SLCARTI.CBL".                                                  
006100     COPY "SLORDER.CBL".                                                  
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500                                                                          
006600     COPY "FDCARTT.CBL".                                                  
006700     COPY "FDCARTI.CBL".                                                  
006800     COPY "FDORDER.CBL".                                                  
006900                                                                          
007000 WORKING-STORAGE SECTION.                                                 
007100                                                                          
007200     01  W-END-OF-FILE               PIC X       VALUE "N".               
007300         88  END-OF-FILE                 VALUE "Y".                       
007400                                                                          
007500     01  W-END-OF-ITEMS              PIC X       VALUE "N".               
007600         88  END-OF-ITEMS                 VALUE "Y".                      
007700                                                                          
007800                                                                          
007900                                                                          
008000     77  WK-NEXT-ORDER-ID            PIC 9(9)    VALUE ZEROES.            
008100     77  WK-ORDERS-WRITTEN           PIC S9(7) COMP VALUE ZERO.           
008200     77  WK-CARTS-REJECTED           PIC S9(7) COMP VALUE ZERO.           
008300     77  WK-DERIVED-SUBTOTAL         PIC S9(9)V99   VALUE ZERO.           
008400                                                                          
008500*    FILE-STATUS FIELDS FOR CARTTOTL, CARTITEM AND ORDER ARE              
008600*    CENTRALIZED IN WSSWTCH.CBL WITH THE OTHER POSTING PROGRAMS --        
008700*    ADDED CR-1210 SO THE NAMES ON THE SELECT CLAUSES ARE ACTUALLY        
008800*    DECLARED SOMEWHERE.                                                  
008900     COPY "WSSWTCH.CBL".                                                  
009000                                                                          
009100*----------------------------------------------------------------         
009200* LK-RUN-DATE IS PASSED DOWN BY QKART-BATCH-DRIVER ON THE USING           
009300* PHRASE OF THE CALL -- CR-1238.  BROKEN OUT THE SAME WAY THE             
009400* DRIVER BREAKS OUT ITS OWN WK-RUN-DATE-ALT-VIEW.                         
009500*----------------------------------------------------------------         
009600 LINKAGE SECTION.                                                         
009700     01  LK-RUN-DATE                 PIC 9(8).                            
009800     01  LK-RUN-DATE-ALT-VIEW REDEFINES LK-RUN-DATE.                      
009900         05  LK-RUN-CCYY.                                                 
010000             10  LK-RUN-CC           PIC 9(2).                            
010100             10  LK-RUN-YY           PIC 9(2).                            
010200         05  LK-RUN-MM               PIC 9(2).                            
010300         05  LK-RUN-DD               PIC 9(2).                            
010400*----------------------------------------------------------------         
010500 PROCEDURE DIVISION USING LK-RUN-DATE.                                    
010600                                                                          
010700     PERFORM SEED-NEXT-ORDER-ID.                                          
010800                                                                          
010900     OPEN INPUT CART-TOTALS-FILE.                                         
011000     OPEN OUTPUT ORDER-FILE.                                              
011100                                                                          
011200     PERFORM READ-CART-TOTAL-NEXT-RECORD.                                 
011300                                                                          
011400     PERFORM CHECKOUT-ONE-CART UNTIL END-OF-FILE.                         
011500                                                                          
011600     CLOSE CART-TOTALS-FILE.                                              
011700     CLOSE ORDER-FILE.                                                    
011800                                                                          
011900     DISPLAY "ORDERS WRITTEN..: " WK-ORDERS-WRITTEN.                      
012000     DISPLAY "EMPTY REJECTED..: " WK-CARTS-REJECTED.                      
012100                                                                          
012200     EXIT PROGRAM.                                                        
012300     STOP RUN.                                                            
012400*----------------------------------------------------------------         
012500 SEED-NEXT-ORDER-ID.                                                      
012600                                                                          
012700*   COUNTER STARTS AT YYMMDD001 EACH RUN SO ORDER-IDS SORT BY THE         
012800*   RUN THAT WROTE THEM -- UP TO 999 ORDERS A NIGHT, PER CR-1238.         
012900                                                                          
013000     COMPUTE WK-NEXT-ORDER-ID =                                           
013100         LK-RUN-YY * 10000000                                             
013200         + LK-RUN-MM * 100000                                             
013300         + LK-RUN-DD * 1000                                               
013400         + 1.                                                             
013500*----------------------------------------------------------------         
013600 CHECKOUT-ONE-CART.                                                       
013700                                                                          
013800     IF CT-TOTAL-ITEMS = ZERO                                             
013900         PERFORM REJECT-EMPTY-CART                                        
014000     ELSE                                                                 
014100         PERFORM DERIVE-CART-SUBTOTAL                                     
014200         PERFORM WRITE-ORDER-HEADER                                       
014300         PERFORM CLEAR-THE-CART.                                          
014400                                                                          
014500     PERFORM READ-CART-TOTAL-NEXT-RECORD.                                 
014600*----------------------------------------------------------------         
014700 REJECT-EMPTY-CART.                                                       
014800                                                                          
014900     DISPLAY "REJECT -- EMPTY CART FOR USER " CT-CART-USER-ID.            
015000     ADD 1 TO WK-CARTS-REJECTED.                                          
015100*----------------------------------------------------------------         
015200 DERIVE-CART-SUBTOTAL.                                                    
015300                                                                          
015400     MOVE 0 TO WK-DERIVED-SUBTOTAL.                                       
015500     MOVE "N" TO W-END-OF-ITEMS.                                          
015600                                                                          
015700     OPEN INPUT CART-ITEM-FILE.                                           
015800     PERFORM READ-CART-ITEM-NEXT-RECORD.                                  
015900     PERFORM SUM-ONE-MATCHING-ITEM UNTIL END-OF-ITEMS.                    
016000     CLOSE CART-ITEM-FILE.                                                
016100*----------------------------------------------------------------         
016200 SUM-ONE-MATCHING-ITEM.                                                   
016300                                                                          
016400*   CI-LINE-SUBTOTAL COMES IN BLANK -- CART-ITEM-FILE ONLY EVER           
016500*   CARRIES THE RAW UNIT PRICE AND QUANTITY OFF THE FEED.  RE-            
016600*   DERIVE IT HERE THE SAME WAY CART-PRICING COMPUTES ITS LINE            
016700*   SUBTOTAL, PER CR-1226.                                                
016800                                                                          
016900     IF CI-CART-USER-ID = CT-CART-USER-ID                                 
017000         COMPUTE CI-LINE-SUBTOTAL =                                       
017100             CI-UNIT-PRICE * CI-QUANTITY                                  
017200         ADD CI-LINE-SUBTOTAL TO WK-DERIVED-SUBTOTAL.                     
017300                                                                          
017400     PERFORM READ-CART-ITEM-NEXT-RECORD.                                  
017500*----------------------------------------------------------------         
017600 WRITE-ORDER-HEADER.                                                      
017700                                                                          
017800     MOVE WK-NEXT-ORDER-ID     TO OR-ORDER-ID.                            
017900     MOVE CT-CART-USER-ID      TO OR-USER-ID.                             
018000     MOVE WK-DERIVED-SUBTOTAL  TO OR-SUBTOTAL.                            
018100     MOVE SPACES               TO OR-COUPON-CODE.                         
018200     MOVE 0                     TO OR-DISCOUNT-AMT.                       
018300     MOVE WK-DERIVED-SUBTOTAL  TO OR-TOTAL-AMOUNT.                        
018400     SET OR-STATUS-CONFIRMED    TO TRUE.                                  
018500     SET OR-COUPON-NOT-APPLIED  TO TRUE.                                  
018600     SET OR-EARN-NOT-YET-POSTED TO TRUE.                                  
018700                                                                          
018800     WRITE ORDER-REC.                                                     
018900                                                                          
019000     ADD 1 TO WK-ORDERS-WRITTEN.                                          
019100     ADD 1 TO WK-NEXT-ORDER-ID.                                           
019200*----------------------------------------------------------------         
019300 CLEAR-THE-CART.                                                          
019400                                                                          
019500*   THE CART FEED AND ITS PRICED TOTAL ARE CONSUMED FOR GOOD ONCE         
019600*   AN ORDER HEADER IS WRITTEN -- NEITHER FILE IS CARRIED FORWARD         
019700*   INTO TOMORROW NIGHT'S RUN, WHICH IS THIS SHOP'S EQUIVALENT OF         
019800*   CLEARING THE CUSTOMER'S CART.                                         
019900                                                                          
020000     CONTINUE.                                                            
020100*----------------------------------------------------------------         
020200 READ-CART-TOTAL-NEXT-RECORD.                                             
020300                                                                          
020400     READ CART-TOTALS-FILE                                                
020500         AT END                                                           
020600             MOVE "Y" TO W-END-OF-FILE.                                   
020700*----------------------------------------------------------------         
020800 READ-CART-ITEM-NEXT-RECORD.                                              
020900                                                                          
021000     READ CART-ITEM-FILE                                                  
021100         AT END                                                           
021200             MOVE "Y" TO W-END-OF-ITEMS.                                  
021300*----------------------------------------------------------------         
021400                                                                          
