000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. QKART-BATCH-DRIVER.                                          
000300 AUTHOR. J-BOATRIGHT.                                                     
000400 INSTALLATION. QKART RETAIL SYSTEMS - BATCH POSTING GROUP.                
000500 DATE-WRITTEN. 03/20/1989.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNAUTHORIZED USE, COPY, OR DISCLOSURE OF THIS PROGRAM          
000800     IS PROHIBITED. RESTRICTED TO QKART BATCH OPERATIONS STAFF.           
000900*----------------------------------------------------------------         
001000* CHANGE LOG                                                              
001100*----------------------------------------------------------------         
001200* 03/20/89  JBT  ORIG-0400   ORIGINAL WRITE-UP.  CALLS THE FOUR           
001300*                            NIGHTLY POSTING STEPS IN SEQUENCE --         
001400*                            PRICE CARTS, CHECKOUT, VALIDATE              
001500*                            COUPONS, POST LOYALTY POINTS.                
001600* 08/02/89  JBT  CR-0470     REPLACED THE OPERATOR MENU WITH A            
001700*                            STRAIGHT-LINE CALL CHAIN -- THIS RUN         
001800*                            IS SUBMITTED BY THE NIGHTLY JCL, NOT         
001900*                            KEYED IN BY AN OPERATOR.                     
002000* 01/09/90  RDC  CR-0537     ADDED UPSI-0 SWITCH TO GATE THE              
002100*                            COUPON-VALIDATE STEP -- NOT EVERY            
002200*                            NIGHT'S RUN CARRIES A PROMOTION.             
002300* 04/17/90  RDC  CR-0580     COUPON-VALIDATE MOVED AHEAD OF               
002400*                            LOYALTY-POST SO EARN POINTS ARE              
002500*                            POSTED ON THE DISCOUNTED TOTAL.              
002600* 08/08/95  JBT  CR-0902     COMMENT CLEAN-UP, NO LOGIC CHANGE.           
002700* 01/06/98  RDC  Y2K-0030    Y2K REVIEW -- WK-RUN-DATE IS CCYYMMDD        
002800*                            ALREADY, NO CENTURY WINDOW NEEDED.           
002900* 06/12/99  JBT  CR-0966     ADDED RUN-STARTED/RUN-ENDED DISPLAY          
003000*                            LINES FOR THE OPERATIONS CONSOLE LOG.        
003100* 04/09/03  RDC  CR-1237     COUPON-VALIDATE, LOYALTY-POST AND            
003200*                            ORDER-CHECKOUT ALL NEEDED TODAY'S DATE BUT   
003300*                            WERE EACH HAND-CODING THEIR OWN LITERAL --   
003400*                            NOW CALLED WITH WK-RUN-DATE ON THE USING     
003500*                            PHRASE SO ONE RUN PARAMETER DRIVES EVERY     
003600*                            DATE-SENSITIVE STEP.                         
003700*----------------------------------------------------------------         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     UPSI-0 ON STATUS IS UPSI-0-ON                                        
004300     UPSI-0 OFF STATUS IS UPSI-0-OFF.                                     
004400                                                                          
004500 DATA DIVISION.                                                           
004600 WORKING-STORAGE SECTION.                                                 
004700                                                                          
004800     01  WK-RUN-DATE                 PIC 9(8)     VALUE 20260101.         
004900     01  WK-RUN-DATE-ALT-VIEW REDEFINES WK-RUN-DATE.                      
005000         05  WK-RUN-CCYY             PIC 9(4).                            
005100         05  WK-RUN-MM               PIC 9(2).                            
005200         05  WK-RUN-DD               PIC 9(2).                            
005300                                                                          
005400     01  WK-STEP-LIST.                                                    
005500         05  FILLER          PIC X(20) VALUE "CART-PRICING".              
005600         05  FILLER          PIC X(20) VALUE "ORDER-CHECKOUT".            
005700         05  FILLER          PIC X(20) VALUE "COUPON-VALIDATE".           
005800         05  FILLER          PIC X(20) VALUE "LOYALTY-POST".              
005900     01  WK-STEP-TABLE REDEFINES WK-STEP-LIST.                            
006000         05  WK-STEP-ENTRY   OCCURS 4 TIMES  PIC X(20).                   
006100                                                                          
006200     01  WK-STEP-NAME                PIC X(20).                           
006300     01  WK-STEP-NAME-ALT-VIEW REDEFINES WK-STEP-NAME.                    
006400         05  WK-STEP-NAME-FIRST8     PIC X(08).                           
006500         05  FILLER                  PIC X(12).                           
006600     77  WK-STEP-SUB                 PIC S9(4)  COMP VALUE ZERO.          
006700     77  WK-STEPS-RUN                PIC S9(4)  COMP VALUE ZERO.          
006800     77  WK-STEPS-SKIPPED            PIC S9(4)  COMP VALUE ZERO.          
006900                                                                          
007000     01  FILLER                      PIC X(20)  VALUE SPACES.             
007100                                                                          
007200*----------------------------------------------------------------         
007300 PROCEDURE DIVISION.                                                      
007400                                                                          
007500     DISPLAY "QKART-BATCH-DRIVER -- RUN STARTED  " WK-RUN-DATE.           
007600                                                                          
007700     MOVE "CART-PRICING"    TO WK-STEP-NAME.                              
007800     PERFORM RUN-ONE-STEP.                                                
007900     CALL "CART-PRICING".                                                 
008000                                                                          
008100     MOVE "ORDER-CHECKOUT"  TO WK-STEP-NAME.                              
008200     PERFORM RUN-ONE-STEP.                                                
008300     CALL "ORDER-CHECKOUT" USING WK-RUN-DATE.                             
008400                                                                          
008500     IF UPSI-0-ON                                                         
008600         MOVE "COUPON-VALIDATE" TO WK-STEP-NAME                           
008700         PERFORM RUN-ONE-STEP                                             
008800         CALL "COUPON-VALIDATE" USING WK-RUN-DATE                         
008900     ELSE                                                                 
009000         DISPLAY "QKART-BATCH-DRIVER -- SKIPPING COUPON-VALIDATE"         
009100         ADD 1 TO WK-STEPS-SKIPPED.                                       
009200                                                                          
009300     MOVE "LOYALTY-POST"    TO WK-STEP-NAME.                              
009400     PERFORM RUN-ONE-STEP.                                                
009500     CALL "LOYALTY-POST" USING WK-RUN-DATE.                               
009600                                                                          
009700     DISPLAY "STEPS RUN......: " WK-STEPS-RUN.                            
009800     DISPLAY "STEPS SKIPPED..: " WK-STEPS-SKIPPED.                        
009900     DISPLAY "QKART-BATCH-DRIVER -- RUN ENDED".                           
010000                                                                          
010100     STOP RUN.                                                            
010200*----------------------------------------------------------------         
010300 RUN-ONE-STEP.                                                            
010400                                                                          
010500     DISPLAY "QKART-BATCH-DRIVER -- STARTING " WK-STEP-NAME.              
010600     ADD 1 TO WK-STEPS-RUN.                                               
010700*----------------------------------------------------------------         
010800                                                                          
